000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.          BUDGRECA.                                           
000300 AUTHOR.              T. MCCARDLE.                                        
000400 INSTALLATION.        FINOPT DATA PROCESSING CENTER.                      
000500 DATE-WRITTEN.        04/02/88.                                           
000600 DATE-COMPILED.       04/02/88.                                           
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.                   
000800                                                                          
000900***************************************************************           
001000* BUDGRECA  -  NIGHTLY BUDGET RECALCULATION                   *           
001100*                                                              *          
001200* FULL-BATCH RUN OVER EVERY ACTIVE BUDGET ON THE BUDGET        *          
001300* MASTER (SORTED BY USER-ID).  FOR EACH USER, COMPUTES         *          
001400* PERIOD-TO-DATE SPEND PER CATEGORY, COMPARES AGAINST THE      *          
001500* WARNING/CRITICAL THRESHOLDS, WRITES BUDGET-EVENT AND         *          
001600* NOTIFICATION RECORDS, AND PRODUCES THE CONTROL REPORT WITH   *          
001700* ONE SUBTOTAL LINE PER USER AND A FINAL GRAND TOTAL.          *          
001800***************************************************************           
001900* CHANGE LOG                                                              
002000*---------------------------------------------------------------          
002100* 04/02/88  TFM  INITIAL RELEASE.                                         
002200* 09/19/88  TFM  REQ 0126 - HONOR PREFERENCE OPT-OUT SWITCHES.            
002300* 03/02/89  RSK  BUG 0189 - INACTIVE BUDGETS COUNTED IN REPORT.           
002400* 01/17/90  RSK  REQ 0211 - PER-CATEGORY CRITICAL THRESHOLD.              
002500* 07/25/91  DPO  BUG 0261 - PERIOD WINDOW OFF BY ONE DAY.                 
002600* 02/14/93  DPO  REQ 0299 - SUPPRESS DUPLICATE EVENT WHEN                 
002700*                BUDGET ALREADY FLAGGED THIS PERIOD.                      
002800* 11/03/94  LJF  BUG 0332 - DELETED TRANSACTIONS STILL COUNTED.           
002900* 08/09/96  LJF  REQ 0367 - NOTIFICATION BODY TEXT REVISED.               
003000* 01/08/99  DPO  Y2K RMD 1132 - 4-DIGIT YEAR ON PERIOD DATES.             
003100* 09/21/99  DPO  Y2K RMD 1132 - VERIFIED CENTURY BREAKDOWN.               
003200* 06/12/02  MHU  BUG 0421 - ZERO BUDGET AMOUNT CAUSED ABEND.              
003300* 04/03/05  MHU  REQ 0468 - USER SUBTOTAL LINE ON CONTROL RPT.            
003400* 05/22/06  RSK  BUG 0481 - BUDGET MASTER SELECT WAS CODED LINE           
003500*                SEQUENTIAL, DROPPING RECORDS AGAINST THE FIXED           
003600*                80-BYTE FILE OTHER JOBS IN THE RUN WRITE.                
003700* 06/14/06  TFM  REQ 0483 - GRAND TOTAL LINE WAS MISSING THE              
003800*                DISTINCT-CATEGORIES-CHECKED COUNT.  ADDED                
003900*                H-CATEGORY-ID HOLD FIELD AND C-CAT-CTR.                  
004000* 09/02/08  RSK  BUG 0523 - REQ 0299'S DUPLICATE-EVENT SWITCH WAS         
004100*                NEVER WIRED INTO 2310-EVENT-CHECK.  ADDED                
004200*                H-EVENT-BUDG-ID HOLD FIELD SO WS-EVENT-DUP-SW            
004300*                ACTUALLY GATES THE EVENT WRITE.                          
004400***************************************************************           
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT BUDG-FILE ASSIGN TO BUDGFILE                                  
005400         ORGANIZATION IS SEQUENTIAL.                                      
005500                                                                          
005600     SELECT TRANS-FILE ASSIGN TO TRANMSTR                                 
005700         ORGANIZATION IS SEQUENTIAL.                                      
005800                                                                          
005900     SELECT PREF-FILE ASSIGN TO PREFFILE                                  
006000         ORGANIZATION IS SEQUENTIAL.                                      
006100                                                                          
006200     SELECT EVNT-FILE ASSIGN TO EVNTFILE                                  
006300         ORGANIZATION IS SEQUENTIAL.                                      
006400                                                                          
006500     SELECT NOTF-FILE ASSIGN TO NOTFFILE                                  
006600         ORGANIZATION IS SEQUENTIAL.                                      
006700                                                                          
006800     SELECT PRTOUT ASSIGN TO PRTOUT                                       
006900         ORGANIZATION IS RECORD SEQUENTIAL.                               
007000                                                                          
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300                                                                          
007400 FD  BUDG-FILE                                                            
007500     LABEL RECORD IS STANDARD                                             
007600     RECORD CONTAINS 80 CHARACTERS                                        
007700     DATA RECORD IS I-REC.                                                
007800                                                                          
007900 01  I-REC.                                                               
008000     05  I-BUDG-ID               PIC X(08).                               
008100     05  I-USER-ID               PIC X(08).                               
008200     05  I-CATEGORY-ID           PIC X(08).                               
008300     05  I-AMOUNT                PIC S9(09)V99.                           
008400     05  I-PERIOD-START          PIC 9(08).                               
008500     05  I-PERIOD-END            PIC 9(08).                               
008600     05  I-WARN-THRESH           PIC 9V999.                               
008700     05  I-CRIT-THRESH           PIC 9V999.                               
008800     05  I-ACTIVE-FLAG           PIC X(01).                               
008900     05  FILLER                  PIC X(20).                               
009000                                                                          
009100 FD  TRANS-FILE                                                           
009200     LABEL RECORD IS STANDARD                                             
009300     RECORD CONTAINS 81 CHARACTERS                                        
009400     DATA RECORD IS T-REC.                                                
009500                                                                          
009600 01  T-REC.                                                               
009700     05  T-TXN-ID                PIC X(08).                               
009800     05  T-USER-ID               PIC X(08).                               
009900     05  T-ACCT-ID               PIC X(08).                               
010000     05  T-DATE                  PIC 9(08).                               
010100     05  T-AMOUNT                PIC S9(09)V99.                           
010200     05  T-CATEGORY-ID           PIC X(08).                               
010300     05  T-DESC                  PIC X(25).                               
010400     05  T-RECURRING-FLAG        PIC X(01).                               
010500     05  T-MANUAL-FLAG           PIC X(01).                               
010600     05  T-STATUS                PIC X(01).                               
010700     05  T-DELETED-FLAG          PIC X(01).                               
010800     05  FILLER                  PIC X(01).                               
010900                                                                          
011000 FD  PREF-FILE                                                            
011100     LABEL RECORD IS STANDARD                                             
011200     RECORD CONTAINS 40 CHARACTERS                                        
011300     DATA RECORD IS P-REC.                                                
011400                                                                          
011500 01  P-REC.                                                               
011600     05  P-USER-ID               PIC X(08).                               
011700     05  P-BUDG-WARN-ENAB        PIC X(01).                               
011800     05  P-BUDG-EXCD-ENAB        PIC X(01).                               
011900     05  P-INSIGHTS-ENAB         PIC X(01).                               
012000     05  P-WARN-THRESH           PIC 9V999.                               
012100     05  P-CRIT-THRESH           PIC 9V999.                               
012200     05  FILLER                  PIC X(21).                               
012300                                                                          
012400 FD  EVNT-FILE                                                            
012500     LABEL RECORD IS STANDARD                                             
012600     RECORD CONTAINS 80 CHARACTERS                                        
012700     DATA RECORD IS EVNT-REC.                                             
012800                                                                          
012900 01  EVNT-REC.                                                            
013000     05  EVNT-ID                 PIC X(08).                               
013100     05  EVNT-BUDGET-ID          PIC X(08).                               
013200     05  EVNT-USER-ID            PIC X(08).                               
013300     05  EVNT-TYPE               PIC X(08).                               
013400     05  EVNT-PCT                PIC 9(03)V99.                            
013500     05  EVNT-SPENT              PIC S9(09)V99.                           
013600     05  EVNT-BUDGET-AMT         PIC S9(09)V99.                           
013700     05  FILLER                  PIC X(21).                               
013800                                                                          
013900 FD  NOTF-FILE                                                            
014000     LABEL RECORD IS STANDARD                                             
014100     RECORD CONTAINS 120 CHARACTERS                                       
014200     DATA RECORD IS NOTF-REC.                                             
014300                                                                          
014400 01  NOTF-REC.                                                            
014500     05  NOTF-ID                 PIC X(08).                               
014600     05  NOTF-USER-ID            PIC X(08).                               
014700     05  NOTF-TYPE               PIC X(02).                               
014800     05  NOTF-TITLE              PIC X(30).                               
014900     05  NOTF-BODY               PIC X(60).                               
015000     05  NOTF-READ-FLAG          PIC X(01).                               
015100     05  FILLER                  PIC X(11).                               
015200                                                                          
015300 FD  PRTOUT                                                               
015400     LABEL RECORD IS OMITTED                                              
015500     RECORD CONTAINS 132 CHARACTERS                                       
015600     LINAGE IS 60 WITH FOOTING AT 55                                      
015700     DATA RECORD IS PRTLINE.                                              
015800                                                                          
015900 01  PRTLINE                     PIC X(132).                              
016000                                                                          
016100 WORKING-STORAGE SECTION.                                                 
016200                                                                          
016300 77  MORE-RECS                   PIC XXX     VALUE "YES".                 
016400 77  WS-EOF-TRANS-SW             PIC XXX     VALUE "NO ".                 
016500 77  WS-PREF-FOUND-SW            PIC XXX     VALUE "NO ".                 
016600 77  WS-EOF-PREF-SW              PIC XXX     VALUE "NO ".                 
016700 77  WS-EVENT-DUP-SW             PIC XXX     VALUE "NO ".                 
016800 77  WS-EVENT-SEQ                PIC 9(06)   VALUE ZERO COMP.             
016900 77  C-PCTR                      PIC 99      VALUE ZERO COMP.             
017000                                                                          
017100 01  WORK-AREA.                                                           
017200     05  C-BUDG-CTR              PIC 9(05)   VALUE ZERO COMP.             
017300     05  C-SUB-BUDG-CTR          PIC 9(05)   VALUE ZERO COMP.             
017400     05  C-EVENTS-CTR            PIC 9(05)   VALUE ZERO COMP.             
017500     05  C-SUB-EVENTS-CTR        PIC 9(05)   VALUE ZERO COMP.             
017600     05  C-CAT-CTR               PIC 9(05)   VALUE ZERO COMP.             
017700     05  C-GT-SPEND              PIC S9(11)V99 VALUE ZERO.                
017800     05  C-SUB-SPEND             PIC S9(11)V99 VALUE ZERO.                
017900     05  C-PERIOD-SPEND          PIC S9(09)V99 VALUE ZERO.                
018000     05  C-PCT-SPENT             PIC 9(03)V99 VALUE ZERO.                 
018100                                                                          
018200 01  H-USER-ID                   PIC X(08).                               
018300 01  H-CATEGORY-ID               PIC X(08)   VALUE SPACES.                
018400 01  H-EVENT-BUDG-ID             PIC X(08)   VALUE SPACES.                
018500                                                                          
018600 01  I-DATE-FLD.                                                          
018700     05  I-CCYY                  PIC 9(04).                               
018800     05  I-MM                    PIC 9(02).                               
018900     05  I-DD                    PIC 9(02).                               
019000                                                                          
019100 01  I-DATE-NUM REDEFINES I-DATE-FLD                                      
019200                                 PIC 9(08).                               
019300                                                                          
019400 01  I-DATE.                                                              
019500     05  I-YEAR                  PIC 9(04).                               
019600     05  I-MONTH                 PIC 99.                                  
019700     05  I-DAY                   PIC 99.                                  
019800                                                                          
019900 01  PERIOD-WINDOW.                                                       
020000     05  PW-START-CCYY           PIC 9(04).                               
020100     05  PW-START-MMDD           PIC 9(04).                               
020200     05  PW-END-CCYY             PIC 9(04).                               
020300     05  PW-END-MMDD             PIC 9(04).                               
020400                                                                          
020500 01  PERIOD-WINDOW-NUM REDEFINES PERIOD-WINDOW.                           
020600     05  PW-START-NUM            PIC 9(08).                               
020700     05  PW-END-NUM              PIC 9(08).                               
020800                                                                          
020900 01  EVENT-TYPE-TBL-WORK         PIC X(16)                                
021000         VALUE "WARNING CRITICAL".                                        
021100                                                                          
021200 01  EVENT-TYPE-TBL REDEFINES EVENT-TYPE-TBL-WORK.                        
021300     05  EVT-NAME                PIC X(08) OCCURS 2 TIMES.                
021400                                                                          
021500 01  COMPANY-TITLE.                                                       
021600     05  FILLER          PIC X(06)   VALUE "DATE:".                       
021700     05  O-MONTH         PIC 99.                                          
021800     05  FILLER          PIC X       VALUE "/".                           
021900     05  O-DAY           PIC 99.                                          
022000     05  FILLER          PIC X       VALUE "/".                           
022100     05  O-YEAR          PIC 9(04).                                       
022200     05  FILLER          PIC X(30)   VALUE SPACES.                        
022300     05  FILLER          PIC X(28)   VALUE                                
022400         "FINOPT NIGHTLY BATCH - BUDGE".                                  
022500     05  FILLER          PIC X(28)   VALUE                                
022600         "T RECALCULATION             ".                                  
022700     05  FILLER          PIC X(16)   VALUE SPACES.                        
022800     05  FILLER          PIC X(06)   VALUE "PAGE:".                       
022900     05  O-PCTR          PIC Z9.                                          
023000                                                                          
023100 01  COLUMN-HEADING-1.                                                    
023200     05  FILLER          PIC X(08)   VALUE "USER-ID".                     
023300     05  FILLER          PIC X(06)   VALUE SPACES.                        
023400     05  FILLER          PIC X(08)   VALUE "BUDG-ID".                     
023500     05  FILLER          PIC X(06)   VALUE SPACES.                        
023600     05  FILLER          PIC X(08)   VALUE "CATEGORY".                    
023700     05  FILLER          PIC X(04)   VALUE SPACES.                        
023800     05  FILLER          PIC X(06)   VALUE "AMOUNT".                      
023900     05  FILLER          PIC X(08)   VALUE SPACES.                        
024000     05  FILLER          PIC X(05)   VALUE "SPENT".                       
024100     05  FILLER          PIC X(08)   VALUE SPACES.                        
024200     05  FILLER          PIC X(04)   VALUE "PCT.".                        
024300     05  FILLER          PIC X(06)   VALUE SPACES.                        
024400     05  FILLER          PIC X(08)   VALUE "EVENT".                       
024500     05  FILLER          PIC X(41)   VALUE SPACES.                        
024600                                                                          
024700 01  DETAIL-LINE.                                                         
024800     05  O-BUDG-USER-ID      PIC X(09).                                   
024900     05  O-BUDG-ID           PIC X(09).                                   
025000     05  O-CATEGORY-ID       PIC X(09).                                   
025100     05  O-BUDG-AMOUNT       PIC $$$,$$9.99-.                             
025200     05  FILLER              PIC X(02) VALUE SPACES.                      
025300     05  O-PERIOD-SPEND      PIC $$$,$$9.99-.                             
025400     05  FILLER              PIC X(02) VALUE SPACES.                      
025500     05  O-PCT-SPENT         PIC ZZ9.99.                                  
025600     05  FILLER              PIC X(02) VALUE SPACES.                      
025700     05  O-EVENT-TYPE        PIC X(08).                                   
025800     05  FILLER              PIC X(28) VALUE SPACES.                      
025900                                                                          
026000 01  SUBTOTAL-LINE.                                                       
026100     05  FILLER              PIC X(06)  VALUE SPACES.                     
026200     05  FILLER              PIC X(19)  VALUE                             
026300         "SUBTOTALS FOR USER ".                                           
026400     05  O-SUB-USER-ID       PIC X(09).                                   
026500     05  FILLER              PIC X(08)  VALUE SPACES.                     
026600     05  FILLER              PIC X(14)  VALUE "BUDGETS EVAL: ".           
026700     05  O-SUB-BUDG-CTR      PIC ZZ9.                                     
026800     05  FILLER              PIC X(06)  VALUE SPACES.                     
026900     05  FILLER              PIC X(13)  VALUE "EVENTS RAISED".            
027000     05  FILLER              PIC X(02)  VALUE ": ".                       
027100     05  O-SUB-EVENTS-CTR    PIC ZZ9.                                     
027200     05  FILLER              PIC X(06)  VALUE SPACES.                     
027300     05  FILLER              PIC X(07)  VALUE "SPEND: ".                  
027400     05  O-SUB-SPEND         PIC $,$$$,$$9.99-.                           
027500     05  FILLER              PIC X(16)  VALUE SPACES.                     
027600                                                                          
027700 01  GRANDTOTAL-LINE.                                                     
027800     05  FILLER              PIC X(01)  VALUE SPACES.                     
027900     05  FILLER              PIC X(18)  VALUE "RUN GRAND TOTALS: ".       
028000     05  FILLER              PIC X(13)  VALUE "BUDGETS EVAL:".            
028100     05  O-GT-BUDG-CTR       PIC ZZ,ZZ9.                                  
028200     05  FILLER              PIC X(03)  VALUE SPACES.                     
028300     05  FILLER              PIC X(11)  VALUE "CATEGORIES:".              
028400     05  O-GT-CAT-CTR        PIC ZZ,ZZ9.                                  
028500     05  FILLER              PIC X(03)  VALUE SPACES.                     
028600     05  FILLER              PIC X(14)  VALUE "EVENTS RAISED:".           
028700     05  O-GT-EVENTS-CTR     PIC ZZ,ZZ9.                                  
028800     05  FILLER              PIC X(03)  VALUE SPACES.                     
028900     05  FILLER              PIC X(07)  VALUE "SPEND: ".                  
029000     05  O-GT-SPEND          PIC $$,$$$,$$9.99-.                          
029100     05  FILLER              PIC X(23)  VALUE SPACES.                     
029200                                                                          
029300 01  BLANK-LINE.                                                          
029400     05  FILLER              PIC X(132)  VALUE SPACES.                    
029500                                                                          
029600                                                                          
029700 PROCEDURE DIVISION.                                                      
029800                                                                          
029900 0000-BUDGRECA.                                                           
030000     PERFORM 1000-INIT.                                                   
030100     PERFORM 2000-MAINLINE                                                
030200         UNTIL MORE-RECS = "NO ".                                         
030300     PERFORM 3000-CLOSING.                                                
030400     STOP RUN.                                                            
030500                                                                          
030600                                                                          
030700 1000-INIT.                                                               
030800     MOVE FUNCTION CURRENT-DATE TO I-DATE-NUM.                            
030900     MOVE I-DAY   TO O-DAY.                                               
031000     MOVE I-MONTH TO O-MONTH.                                             
031100     MOVE I-YEAR  TO O-YEAR.                                              
031200                                                                          
031300     OPEN INPUT BUDG-FILE.                                                
031400     OPEN OUTPUT PRTOUT.                                                  
031500                                                                          
031600     PERFORM 9000-READ.                                                   
031700     MOVE I-USER-ID TO H-USER-ID.                                         
031800     PERFORM 9100-HEADING.                                                
031900                                                                          
032000                                                                          
032100 2000-MAINLINE.                                                           
032200     IF H-USER-ID <> I-USER-ID                                            
032300         PERFORM 9200-SUBTOTAL                                            
032400     END-IF.                                                              
032500                                                                          
032600     IF I-ACTIVE-FLAG = "Y"                                               
032700         PERFORM 2100-PREF-LOOKUP                                         
032800         IF WS-PREF-FOUND-SW = "YES"                                      
032900*            SAME HOLD-FIELD TECHNIQUE AS H-USER-ID ABOVE, TO             
033000*            COUNT DISTINCT CATEGORIES CHECKED FOR THE GRAND              
033100*            TOTAL LINE.                                                  
033200             IF I-CATEGORY-ID <> H-CATEGORY-ID                            
033300                 ADD 1 TO C-CAT-CTR                                       
033400                 MOVE I-CATEGORY-ID TO H-CATEGORY-ID                      
033500             END-IF                                                       
033600             PERFORM 2200-CALCS                                           
033700             PERFORM 2300-OUTPUT                                          
033800         END-IF                                                           
033900     END-IF.                                                              
034000                                                                          
034100     PERFORM 9000-READ.                                                   
034200                                                                          
034300                                                                          
034400 2100-PREF-LOOKUP.                                                        
034500     MOVE "NO " TO WS-PREF-FOUND-SW.                                      
034600     OPEN INPUT PREF-FILE.                                                
034700     MOVE "NO " TO WS-EOF-PREF-SW.                                        
034800                                                                          
034900     PERFORM 2110-PREF-READ.                                              
035000     PERFORM 2120-PREF-SCAN                                               
035100         UNTIL WS-EOF-PREF-SW = "YES" OR WS-PREF-FOUND-SW = "YES".        
035200                                                                          
035300     CLOSE PREF-FILE.                                                     
035400                                                                          
035500                                                                          
035600 2110-PREF-READ.                                                          
035700     READ PREF-FILE                                                       
035800         AT END                                                           
035900             MOVE "YES" TO WS-EOF-PREF-SW.                                
036000                                                                          
036100                                                                          
036200 2120-PREF-SCAN.                                                          
036300     IF P-USER-ID = I-USER-ID                                             
036400         MOVE "YES" TO WS-PREF-FOUND-SW                                   
036500     ELSE                                                                 
036600         PERFORM 2110-PREF-READ                                           
036700     END-IF.                                                              
036800                                                                          
036900                                                                          
037000 2200-CALCS.                                                              
037100*    PERIOD SPEND = SUM OF ABS(AMOUNT) OVER COMPLETED, NOT                
037200*    DELETED, EXPENSE TRANSACTIONS IN THIS CATEGORY/PERIOD.               
037300     ADD 1 TO C-BUDG-CTR.                                                 
037400     ADD 1 TO C-SUB-BUDG-CTR.                                             
037500                                                                          
037600     MOVE I-PERIOD-START TO PW-START-NUM.                                 
037700     MOVE I-PERIOD-END   TO PW-END-NUM.                                   
037800                                                                          
037900     MOVE ZERO TO C-PERIOD-SPEND.                                         
038000     OPEN INPUT TRANS-FILE.                                               
038100     MOVE "NO " TO WS-EOF-TRANS-SW.                                       
038200                                                                          
038300     PERFORM 2210-TRANS-READ.                                             
038400     PERFORM 2220-TRANS-SCAN                                              
038500         UNTIL WS-EOF-TRANS-SW = "YES".                                   
038600                                                                          
038700     CLOSE TRANS-FILE.                                                    
038800                                                                          
038900     IF I-AMOUNT = ZERO                                                   
039000         MOVE ZERO TO C-PCT-SPENT                                         
039100     ELSE                                                                 
039200         COMPUTE C-PCT-SPENT ROUNDED =                                    
039300             (C-PERIOD-SPEND / I-AMOUNT) * 100                            
039400     END-IF.                                                              
039500                                                                          
039600     COMPUTE C-SUB-SPEND = C-SUB-SPEND + C-PERIOD-SPEND.                  
039700     COMPUTE C-GT-SPEND  = C-GT-SPEND  + C-PERIOD-SPEND.                  
039800                                                                          
039900                                                                          
040000 2210-TRANS-READ.                                                         
040100     READ TRANS-FILE                                                      
040200         AT END                                                           
040300             MOVE "YES" TO WS-EOF-TRANS-SW.                               
040400                                                                          
040500                                                                          
040600 2220-TRANS-SCAN.                                                         
040700*    THE FILTER LIMITS US TO T-AMOUNT < 0, SO SUBTRACTING THE             
040800*    SIGNED AMOUNT ADDS ITS ABSOLUTE VALUE - NO ABS() NEEDED.             
040900     IF T-USER-ID = I-USER-ID           AND                               
041000        T-CATEGORY-ID = I-CATEGORY-ID    AND                              
041100        T-STATUS = "C"                   AND                              
041200        T-DELETED-FLAG = "N"              AND                             
041300        T-AMOUNT < 0                      AND                             
041400        T-DATE NOT < I-PERIOD-START        AND                            
041500        T-DATE NOT > I-PERIOD-END                                         
041600         COMPUTE C-PERIOD-SPEND = C-PERIOD-SPEND - T-AMOUNT               
041700     END-IF.                                                              
041800     PERFORM 2210-TRANS-READ.                                             
041900                                                                          
042000                                                                          
042100 2300-OUTPUT.                                                             
042200     MOVE I-USER-ID     TO O-BUDG-USER-ID.                                
042300     MOVE I-BUDG-ID     TO O-BUDG-ID.                                     
042400     MOVE I-CATEGORY-ID TO O-CATEGORY-ID.                                 
042500     MOVE I-AMOUNT      TO O-BUDG-AMOUNT.                                 
042600     MOVE C-PERIOD-SPEND TO O-PERIOD-SPEND.                               
042700     MOVE C-PCT-SPENT   TO O-PCT-SPENT.                                   
042800     MOVE SPACES        TO O-EVENT-TYPE.                                  
042900                                                                          
043000     IF I-AMOUNT NOT = ZERO                                               
043100         IF (C-PERIOD-SPEND / I-AMOUNT) >= I-WARN-THRESH                  
043200             PERFORM 2310-EVENT-CHECK                                     
043300         END-IF                                                           
043400     END-IF.                                                              
043500                                                                          
043600     WRITE PRTLINE FROM DETAIL-LINE                                       
043700         AFTER ADVANCING 1 LINE                                           
043800         AT EOP                                                           
043900             PERFORM 9100-HEADING.                                        
044000                                                                          
044100                                                                          
044200 2310-EVENT-CHECK.                                                        
044300*    REQ 0299 - A BUDGET RECORD DUPLICATED IN BUDGFILE FOR THE            
044400*    SAME PERIOD MUST NOT RAISE A SECOND EVENT; ONLY THE FIRST            
044500*    OCCURRENCE OF A GIVEN BUDGET ID THIS RUN IS FLAGGED.                 
044600     IF I-BUDG-ID = H-EVENT-BUDG-ID                                       
044700         MOVE "YES" TO WS-EVENT-DUP-SW                                    
044800     ELSE                                                                 
044900         MOVE "NO " TO WS-EVENT-DUP-SW                                    
045000         MOVE I-BUDG-ID TO H-EVENT-BUDG-ID                                
045100     END-IF.                                                              
045200                                                                          
045300     IF WS-EVENT-DUP-SW = "NO "                                           
045400         IF (C-PERIOD-SPEND / I-AMOUNT) >= I-CRIT-THRESH                  
045500             MOVE EVT-NAME(2) TO O-EVENT-TYPE                             
045600         ELSE                                                             
045700             MOVE EVT-NAME(1) TO O-EVENT-TYPE                             
045800         END-IF                                                           
045900                                                                          
046000         ADD 1 TO WS-EVENT-SEQ                                            
046100         STRING "EV" WS-EVENT-SEQ DELIMITED BY SIZE INTO EVNT-ID          
046200         MOVE I-BUDG-ID      TO EVNT-BUDGET-ID                            
046300         MOVE I-USER-ID      TO EVNT-USER-ID                              
046400         MOVE O-EVENT-TYPE   TO EVNT-TYPE                                 
046500         MOVE C-PCT-SPENT    TO EVNT-PCT                                  
046600         MOVE C-PERIOD-SPEND TO EVNT-SPENT                                
046700         MOVE I-AMOUNT       TO EVNT-BUDGET-AMT                           
046800                                                                          
046900         OPEN EXTEND EVNT-FILE                                            
047000         WRITE EVNT-REC                                                   
047100         CLOSE EVNT-FILE                                                  
047200                                                                          
047300         ADD 1 TO C-EVENTS-CTR                                            
047400         ADD 1 TO C-SUB-EVENTS-CTR                                        
047500                                                                          
047600         IF EVNT-TYPE = EVT-NAME(1) AND P-BUDG-WARN-ENAB = "Y"            
047700             PERFORM 2320-NOTF-TEXT                                       
047800         END-IF                                                           
047900         IF EVNT-TYPE = EVT-NAME(2) AND P-BUDG-EXCD-ENAB = "Y"            
048000             PERFORM 2320-NOTF-TEXT                                       
048100         END-IF                                                           
048200     END-IF.                                                              
048300                                                                          
048400                                                                          
048500 2320-NOTF-TEXT.                                                          
048600     STRING "NT" WS-EVENT-SEQ DELIMITED BY SIZE INTO NOTF-ID.             
048700     MOVE I-USER-ID TO NOTF-USER-ID.                                      
048800                                                                          
048900     IF EVNT-TYPE = EVT-NAME(1)                                           
049000         MOVE "BW" TO NOTF-TYPE                                           
049100         MOVE "BUDGET WARNING" TO NOTF-TITLE                              
049200     ELSE                                                                 
049300         MOVE "BE" TO NOTF-TYPE                                           
049400         MOVE "BUDGET EXCEEDED" TO NOTF-TITLE                             
049500     END-IF.                                                              
049600                                                                          
049700     STRING C-PCT-SPENT "% SPENT OF " I-AMOUNT                            
049800            " (SPENT " C-PERIOD-SPEND ")"                                 
049900         DELIMITED BY SIZE INTO NOTF-BODY.                                
050000                                                                          
050100     MOVE "N" TO NOTF-READ-FLAG.                                          
050200                                                                          
050300     OPEN EXTEND NOTF-FILE.                                               
050400     WRITE NOTF-REC.                                                      
050500     CLOSE NOTF-FILE.                                                     
050600                                                                          
050700                                                                          
050800 9200-SUBTOTAL.                                                           
050900     MOVE H-USER-ID       TO O-SUB-USER-ID.                               
051000     MOVE C-SUB-BUDG-CTR  TO O-SUB-BUDG-CTR.                              
051100     MOVE C-SUB-EVENTS-CTR TO O-SUB-EVENTS-CTR.                           
051200     MOVE C-SUB-SPEND     TO O-SUB-SPEND.                                 
051300                                                                          
051400     WRITE PRTLINE FROM SUBTOTAL-LINE                                     
051500         AFTER ADVANCING 2 LINES.                                         
051600                                                                          
051700     MOVE I-USER-ID TO H-USER-ID.                                         
051800                                                                          
051900     IF MORE-RECS = "YES"                                                 
052000         WRITE PRTLINE FROM BLANK-LINE                                    
052100             AFTER ADVANCING 1 LINE                                       
052200     END-IF.                                                              
052300                                                                          
052400     MOVE ZERO TO C-SUB-BUDG-CTR C-SUB-EVENTS-CTR C-SUB-SPEND.            
052500                                                                          
052600                                                                          
052700 3000-CLOSING.                                                            
052800     PERFORM 9200-SUBTOTAL.                                               
052900     PERFORM 3200-GRAND-TOTAL.                                            
053000                                                                          
053100     CLOSE BUDG-FILE.                                                     
053200     CLOSE PRTOUT.                                                        
053300                                                                          
053400                                                                          
053500 3200-GRAND-TOTAL.                                                        
053600     MOVE C-BUDG-CTR   TO O-GT-BUDG-CTR.                                  
053700     MOVE C-CAT-CTR    TO O-GT-CAT-CTR.                                   
053800     MOVE C-EVENTS-CTR TO O-GT-EVENTS-CTR.                                
053900     MOVE C-GT-SPEND   TO O-GT-SPEND.                                     
054000                                                                          
054100     WRITE PRTLINE FROM GRANDTOTAL-LINE                                   
054200         AFTER ADVANCING 2 LINES.                                         
054300                                                                          
054400                                                                          
054500 9000-READ.                                                               
054600     READ BUDG-FILE                                                       
054700         AT END                                                           
054800             MOVE "NO " TO MORE-RECS.                                     
054900                                                                          
055000                                                                          
055100 9100-HEADING.                                                            
055200     ADD 1 TO C-PCTR.                                                     
055300     MOVE C-PCTR TO O-PCTR.                                               
055400                                                                          
055500     WRITE PRTLINE FROM COMPANY-TITLE                                     
055600         AFTER ADVANCING PAGE.                                            
055700     WRITE PRTLINE FROM COLUMN-HEADING-1                                  
055800         AFTER ADVANCING 2 LINES.                                         
055900     WRITE PRTLINE FROM BLANK-LINE                                        
056000         AFTER ADVANCING 1 LINE.                                          
