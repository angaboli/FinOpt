000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.          MINSIGHT.                                           
000300 AUTHOR.              R. STOKES.                                          
000400 INSTALLATION.        FINOPT DATA PROCESSING CENTER.                      
000500 DATE-WRITTEN.        05/11/88.                                           
000600 DATE-COMPILED.       05/11/88.                                           
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.                   
000800                                                                          
000900***************************************************************           
001000* MINSIGHT  -  MONTHLY INSIGHT AGGREGATOR                     *           
001100*                                                              *          
001200* FOR ONE USER AND ONE CALENDAR MONTH (PASSED ON THE COMMAND   *          
001300* LINE AS USER-ID AND YYYY-MM), SCANS THE TRANSACTION MASTER   *          
001400* AND ESTIMATES INCOME AND FIXED COSTS FOR THAT MONTH.  A      *          
001500* MONTH WITH FEWER THAN FIVE QUALIFYING TRANSACTIONS IS        *          
001600* REJECTED - NO ESTIMATE IS PRODUCED.                          *          
001700***************************************************************           
001800* CHANGE LOG                                                              
001900*---------------------------------------------------------------          
002000* 05/11/88  RSK  INITIAL RELEASE.                                         
002100* 10/06/88  RSK  REQ 0131 - LEAP YEAR CENTURY EXCEPTION ADDED.            
002200* 06/02/90  TFM  BUG 0219 - FEBRUARY WINDOW SHORT BY ONE DAY.             
002300* 12/12/92  TFM  REQ 0281 - FIXED COST LIMITED TO RECURRING.              
002400* 04/28/94  DPO  BUG 0324 - DELETED TRANSACTIONS NOT EXCLUDED.            
002500* 09/30/96  DPO  REQ 0362 - MINIMUM-5-TRANSACTION REJECT RULE.            
002600* 02/03/99  LJF  Y2K RMD 1132 - 4-DIGIT YEAR THROUGHOUT.                  
002700* 10/05/99  LJF  Y2K RMD 1132 - VERIFIED CENTURY BREAKDOWN.               
002800* 07/19/01  MHU  REQ 0398 - INSIGHTS-READY NOTIFICATION ADDED.            
002900* 03/11/04  MHU  BUG 0447 - ZERO-TXN MONTH ABENDED ON PERCENT.            
003000* 05/22/06  RSK  BUG 0482 - INSIGHT AND NOTIFICATION FILES OPENED         
003100*                OUTPUT, WIPING OUT RECORDS THE EARLIER STEPS IN          
003200*                THE NIGHTLY RUN ALREADY WROTE.  OPEN EXTEND.             
003300* 07/11/06  TFM  BUG 0484 - "NI" PLUS FULL 8-BYTE USER-ID RAN THE         
003400*                NOTF-ID STRING OVER THE 8-BYTE FIELD.  ID NOW            
003500*                BUILT FROM "NI" PLUS 6 BYTES OF THE USER-ID.             
003600***************************************************************           
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT TRANS-FILE ASSIGN TO TRANMSTR                                 
004600         ORGANIZATION IS SEQUENTIAL.                                      
004700                                                                          
004800     SELECT PREF-FILE ASSIGN TO PREFFILE                                  
004900         ORGANIZATION IS SEQUENTIAL.                                      
005000                                                                          
005100     SELECT NOTF-FILE ASSIGN TO NOTFFILE                                  
005200         ORGANIZATION IS SEQUENTIAL.                                      
005300                                                                          
005400     SELECT INSI-FILE ASSIGN TO INSIFILE                                  
005500         ORGANIZATION IS SEQUENTIAL.                                      
005600                                                                          
005700     SELECT PRTOUT ASSIGN TO PRTOUT                                       
005800         ORGANIZATION IS RECORD SEQUENTIAL.                               
005900                                                                          
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200                                                                          
006300 FD  TRANS-FILE                                                           
006400     LABEL RECORD IS STANDARD                                             
006500     RECORD CONTAINS 81 CHARACTERS                                        
006600     DATA RECORD IS I-REC.                                                
006700                                                                          
006800 01  I-REC.                                                               
006900     05  I-TXN-ID                PIC X(08).                               
007000     05  I-USER-ID               PIC X(08).                               
007100     05  I-ACCT-ID               PIC X(08).                               
007200     05  I-DATE                  PIC 9(08).                               
007300     05  I-AMOUNT                PIC S9(09)V99.                           
007400     05  I-CATEGORY-ID           PIC X(08).                               
007500     05  I-DESC                  PIC X(25).                               
007600     05  I-RECURRING-FLAG        PIC X(01).                               
007700     05  I-MANUAL-FLAG           PIC X(01).                               
007800     05  I-STATUS                PIC X(01).                               
007900     05  I-DELETED-FLAG          PIC X(01).                               
008000     05  FILLER                  PIC X(01).                               
008100                                                                          
008200 FD  PREF-FILE                                                            
008300     LABEL RECORD IS STANDARD                                             
008400     RECORD CONTAINS 40 CHARACTERS                                        
008500     DATA RECORD IS P-REC.                                                
008600                                                                          
008700 01  P-REC.                                                               
008800     05  P-USER-ID               PIC X(08).                               
008900     05  P-BUDG-WARN-ENAB        PIC X(01).                               
009000     05  P-BUDG-EXCD-ENAB        PIC X(01).                               
009100     05  P-INSIGHTS-ENAB         PIC X(01).                               
009200     05  P-WARN-THRESH           PIC 9V999.                               
009300     05  P-CRIT-THRESH           PIC 9V999.                               
009400     05  FILLER                  PIC X(21).                               
009500                                                                          
009600 FD  NOTF-FILE                                                            
009700     LABEL RECORD IS STANDARD                                             
009800     RECORD CONTAINS 120 CHARACTERS                                       
009900     DATA RECORD IS NOTF-REC.                                             
010000                                                                          
010100 01  NOTF-REC.                                                            
010200     05  NOTF-ID                 PIC X(08).                               
010300     05  NOTF-USER-ID            PIC X(08).                               
010400     05  NOTF-TYPE               PIC X(02).                               
010500     05  NOTF-TITLE              PIC X(30).                               
010600     05  NOTF-BODY               PIC X(60).                               
010700     05  NOTF-READ-FLAG          PIC X(01).                               
010800     05  FILLER                  PIC X(11).                               
010900                                                                          
011000 FD  INSI-FILE                                                            
011100     LABEL RECORD IS STANDARD                                             
011200     RECORD CONTAINS 80 CHARACTERS                                        
011300     DATA RECORD IS INSI-REC.                                             
011400                                                                          
011500 01  INSI-REC.                                                            
011600     05  INSI-USER-ID            PIC X(08).                               
011700     05  INSI-MONTH-YEAR         PIC X(07).                               
011800     05  INSI-TXN-COUNT          PIC 9(05).                               
011900     05  INSI-INCOME-EST         PIC S9(09)V99.                           
012000     05  INSI-FIXED-EST          PIC S9(09)V99.                           
012100     05  INSI-STATUS             PIC X(01).                               
012200     05  FILLER                  PIC X(37).                               
012300                                                                          
012400 FD  PRTOUT                                                               
012500     LABEL RECORD IS OMITTED                                              
012600     RECORD CONTAINS 132 CHARACTERS                                       
012700     LINAGE IS 60 WITH FOOTING AT 55                                      
012800     DATA RECORD IS PRTLINE.                                              
012900                                                                          
013000 01  PRTLINE                     PIC X(132).                              
013100                                                                          
013200 WORKING-STORAGE SECTION.                                                 
013300                                                                          
013400 77  MORE-RECS                   PIC XXX     VALUE "YES".                 
013500 77  WS-EOF-PREF-SW              PIC XXX     VALUE "NO ".                 
013600 77  WS-PREF-FOUND-SW            PIC XXX     VALUE "NO ".                 
013700 77  WS-REJECT-SW                PIC XXX     VALUE "NO ".                 
013800 77  C-PCTR                      PIC 99      VALUE ZERO COMP.             
013900                                                                          
014000 01  WORK-AREA.                                                           
014100     05  C-TXN-COUNT             PIC 9(05)   VALUE ZERO COMP.             
014200     05  C-INCOME-EST            PIC S9(09)V99 VALUE ZERO.                
014300     05  C-FIXED-EST             PIC S9(09)V99 VALUE ZERO.                
014400                                                                          
014500 01  PARM-KEYS.                                                           
014600     05  PARM-USER-ID            PIC X(08)   VALUE SPACES.                
014700     05  PARM-MONTH-YEAR         PIC X(07)   VALUE SPACES.                
014800                                                                          
014900 01  PARM-MONTH-YEAR-TBL REDEFINES PARM-MONTH-YEAR.                       
015000     05  PMY-CCYY                PIC 9(04).                               
015100     05  PMY-DASH                PIC X(01).                               
015200     05  PMY-MM                  PIC 9(02).                               
015300                                                                          
015400 01  WS-DAYS-IN-MONTH            PIC 99      VALUE ZERO COMP.             
015500 01  WS-LEAP-SW                  PIC XXX     VALUE "NO ".                 
015600                                                                          
015700 01  WS-LEAP-WORK.                                                        
015800     05  WS-LEAP-Q               PIC 9(06)   VALUE ZERO COMP.             
015900     05  WS-LEAP-R4               PIC 99      VALUE ZERO COMP.            
016000     05  WS-LEAP-R100             PIC 999     VALUE ZERO COMP.            
016100     05  WS-LEAP-R400             PIC 999     VALUE ZERO COMP.            
016200                                                                          
016300 01  WS-WINDOW-START-FLD.                                                 
016400     05  WS-WS-CCYY              PIC 9(04).                               
016500     05  WS-WS-MM                PIC 9(02).                               
016600     05  WS-WS-DD                PIC 9(02) VALUE 01.                      
016700                                                                          
016800 01  WS-WINDOW-START-NUM REDEFINES WS-WINDOW-START-FLD                    
016900                                 PIC 9(08).                               
017000                                                                          
017100 01  WS-WINDOW-END-FLD.                                                   
017200     05  WS-WE-CCYY              PIC 9(04).                               
017300     05  WS-WE-MM                PIC 9(02).                               
017400     05  WS-WE-DD                PIC 9(02).                               
017500                                                                          
017600 01  WS-WINDOW-END-NUM REDEFINES WS-WINDOW-END-FLD                        
017700                                 PIC 9(08).                               
017800                                                                          
017900 01  I-DATE.                                                              
018000     05  I-CDATE-YEAR            PIC 9(4).                                
018100     05  I-CDATE-MONTH           PIC 99.                                  
018200     05  I-CDATE-DAY             PIC 99.                                  
018300                                                                          
018400 01  COMPANY-TITLE.                                                       
018500     05  FILLER          PIC X(06)   VALUE "DATE:".                       
018600     05  O-MONTH         PIC 99.                                          
018700     05  FILLER          PIC X       VALUE "/".                           
018800     05  O-DAY           PIC 99.                                          
018900     05  FILLER          PIC X       VALUE "/".                           
019000     05  O-YEAR          PIC 9(04).                                       
019100     05  FILLER          PIC X(30)   VALUE SPACES.                        
019200     05  FILLER          PIC X(28)   VALUE                                
019300         "FINOPT NIGHTLY BATCH - MONTH".                                  
019400     05  FILLER          PIC X(28)   VALUE                                
019500         "LY INSIGHT AGGREGATOR       ".                                  
019600     05  FILLER          PIC X(16)   VALUE SPACES.                        
019700     05  FILLER          PIC X(06)   VALUE "PAGE:".                       
019800     05  O-PCTR          PIC Z9.                                          
019900                                                                          
020000 01  COLUMN-HEADING-1.                                                    
020100     05  FILLER          PIC X(08)   VALUE "USER-ID".                     
020200     05  FILLER          PIC X(06)   VALUE SPACES.                        
020300     05  FILLER          PIC X(07)   VALUE "MONTH".                       
020400     05  FILLER          PIC X(07)   VALUE SPACES.                        
020500     05  FILLER          PIC X(05)   VALUE "TXNS".                        
020600     05  FILLER          PIC X(08)   VALUE SPACES.                        
020700     05  FILLER          PIC X(06)   VALUE "INCOME".                      
020800     05  FILLER          PIC X(08)   VALUE SPACES.                        
020900     05  FILLER          PIC X(05)   VALUE "FIXED".                       
021000     05  FILLER          PIC X(09)   VALUE SPACES.                        
021100     05  FILLER          PIC X(06)   VALUE "STATUS".                      
021200     05  FILLER          PIC X(51)   VALUE SPACES.                        
021300                                                                          
021400 01  DETAIL-LINE.                                                         
021500     05  O-INSI-USER-ID      PIC X(09).                                   
021600     05  O-MONTH-YEAR        PIC X(09).                                   
021700     05  O-TXN-COUNT         PIC ZZZZ9.                                   
021800     05  FILLER              PIC X(03) VALUE SPACES.                      
021900     05  O-INCOME-EST        PIC $$$,$$9.99-.                             
022000     05  FILLER              PIC X(02) VALUE SPACES.                      
022100     05  O-FIXED-EST         PIC $$$,$$9.99-.                             
022200     05  FILLER              PIC X(02) VALUE SPACES.                      
022300     05  O-INSI-STATUS       PIC X(09).                                   
022400     05  FILLER              PIC X(60) VALUE SPACES.                      
022500                                                                          
022600 01  REJECT-LINE.                                                         
022700     05  FILLER              PIC X(09) VALUE SPACES.                      
022800     05  FILLER              PIC X(40) VALUE                              
022900         "MONTH REJECTED - FEWER THAN 5 TXNS FOUN".                       
023000     05  FILLER              PIC X(01) VALUE "D".                         
023100     05  FILLER              PIC X(82) VALUE SPACES.                      
023200                                                                          
023300 01  BLANK-LINE.                                                          
023400     05  FILLER              PIC X(132)  VALUE SPACES.                    
023500                                                                          
023600                                                                          
023700 PROCEDURE DIVISION.                                                      
023800                                                                          
023900 0000-MINSIGHT.                                                           
024000     PERFORM 1000-INIT.                                                   
024100     PERFORM 2000-MAINLINE                                                
024200         UNTIL MORE-RECS = "NO ".                                         
024300     PERFORM 3000-CLOSING.                                                
024400     STOP RUN.                                                            
024500                                                                          
024600                                                                          
024700 1000-INIT.                                                               
024800     MOVE FUNCTION CURRENT-DATE TO I-DATE.                                
024900     MOVE I-CDATE-DAY   TO O-DAY.                                         
025000     MOVE I-CDATE-YEAR  TO O-YEAR.                                        
025100     MOVE I-CDATE-MONTH TO O-MONTH.                                       
025200                                                                          
025300     ACCEPT PARM-USER-ID     FROM COMMAND-LINE.                           
025400     ACCEPT PARM-MONTH-YEAR FROM COMMAND-LINE.                            
025500                                                                          
025600     PERFORM 1100-DAYS-IN-MONTH.                                          
025700                                                                          
025800     MOVE PMY-CCYY TO WS-WS-CCYY WS-WE-CCYY.                              
025900     MOVE PMY-MM   TO WS-WS-MM   WS-WE-MM.                                
026000     MOVE 01       TO WS-WS-DD.                                           
026100     MOVE WS-DAYS-IN-MONTH TO WS-WE-DD.                                   
026200                                                                          
026300     OPEN INPUT TRANS-FILE.                                               
026400     OPEN OUTPUT PRTOUT.                                                  
026500                                                                          
026600     PERFORM 9000-READ.                                                   
026700     PERFORM 9900-HEADING.                                                
026800                                                                          
026900                                                                          
027000 1100-DAYS-IN-MONTH.                                                      
027100*    STANDARD 30/31-DAY TABLE WITH THE FEBRUARY LEAP CHECK.               
027200     EVALUATE PMY-MM                                                      
027300         WHEN 01 WHEN 03 WHEN 05 WHEN 07 WHEN 08                          
027400         WHEN 10 WHEN 12                                                  
027500             MOVE 31 TO WS-DAYS-IN-MONTH                                  
027600         WHEN 04 WHEN 06 WHEN 09 WHEN 11                                  
027700             MOVE 30 TO WS-DAYS-IN-MONTH                                  
027800         WHEN 02                                                          
027900             PERFORM 1110-LEAP-CHECK                                      
028000             IF WS-LEAP-SW = "YES"                                        
028100                 MOVE 29 TO WS-DAYS-IN-MONTH                              
028200             ELSE                                                         
028300                 MOVE 28 TO WS-DAYS-IN-MONTH                              
028400             END-IF                                                       
028500     END-EVALUATE.                                                        
028600                                                                          
028700                                                                          
028800 1110-LEAP-CHECK.                                                         
028900     MOVE "NO " TO WS-LEAP-SW.                                            
029000     DIVIDE PMY-CCYY BY 4   GIVING WS-LEAP-Q                              
029100         REMAINDER WS-LEAP-R4.                                            
029200     DIVIDE PMY-CCYY BY 100 GIVING WS-LEAP-Q                              
029300         REMAINDER WS-LEAP-R100.                                          
029400     DIVIDE PMY-CCYY BY 400 GIVING WS-LEAP-Q                              
029500         REMAINDER WS-LEAP-R400.                                          
029600                                                                          
029700     IF WS-LEAP-R4 = 0                                                    
029800         IF WS-LEAP-R100 NOT = 0                                          
029900             MOVE "YES" TO WS-LEAP-SW                                     
030000         ELSE                                                             
030100             IF WS-LEAP-R400 = 0                                          
030200                 MOVE "YES" TO WS-LEAP-SW                                 
030300             END-IF                                                       
030400         END-IF                                                           
030500     END-IF.                                                              
030600                                                                          
030700                                                                          
030800 2000-MAINLINE.                                                           
030900     IF I-USER-ID = PARM-USER-ID          AND                             
031000        I-DELETED-FLAG = "N"              AND                             
031100        I-DATE NOT < WS-WINDOW-START-NUM  AND                             
031200        I-DATE NOT > WS-WINDOW-END-NUM                                    
031300         PERFORM 2100-ACCUM                                               
031400     END-IF.                                                              
031500                                                                          
031600     PERFORM 9000-READ.                                                   
031700                                                                          
031800                                                                          
031900 2100-ACCUM.                                                              
032000     ADD 1 TO C-TXN-COUNT.                                                
032100                                                                          
032200     IF I-AMOUNT > 0 AND I-STATUS = "C"                                   
032300         COMPUTE C-INCOME-EST = C-INCOME-EST + I-AMOUNT                   
032400     END-IF.                                                              
032500                                                                          
032600*    NEGATIVE AMOUNT ALREADY CONFIRMED - SUBTRACTING IT ADDS              
032700*    ITS ABSOLUTE VALUE, NO ABS() NEEDED.                                 
032800     IF I-AMOUNT < 0 AND I-RECURRING-FLAG = "Y"                           
032900                    AND I-STATUS = "C"                                    
033000         COMPUTE C-FIXED-EST = C-FIXED-EST - I-AMOUNT                     
033100     END-IF.                                                              
033200                                                                          
033300                                                                          
033400 3000-CLOSING.                                                            
033500     CLOSE TRANS-FILE.                                                    
033600                                                                          
033700     MOVE "NO " TO WS-REJECT-SW.                                          
033800     IF C-TXN-COUNT < 5                                                   
033900         MOVE "YES" TO WS-REJECT-SW                                       
034000     END-IF.                                                              
034100                                                                          
034200     PERFORM 3100-WRITE-INSIGHT.                                          
034300     PERFORM 3200-OUTPUT.                                                 
034400                                                                          
034500     IF WS-REJECT-SW = "NO "                                              
034600         PERFORM 3300-PREF-LOOKUP                                         
034700         IF WS-PREF-FOUND-SW = "YES" AND                                  
034800            P-INSIGHTS-ENAB = "Y"                                         
034900             PERFORM 3400-NOTF-TEXT                                       
035000         END-IF                                                           
035100     END-IF.                                                              
035200                                                                          
035300     CLOSE PRTOUT.                                                        
035400                                                                          
035500                                                                          
035600 3100-WRITE-INSIGHT.                                                      
035700     MOVE PARM-USER-ID     TO INSI-USER-ID.                               
035800     MOVE PARM-MONTH-YEAR  TO INSI-MONTH-YEAR.                            
035900     MOVE C-TXN-COUNT      TO INSI-TXN-COUNT.                             
036000                                                                          
036100     IF WS-REJECT-SW = "YES"                                              
036200         MOVE ZERO TO INSI-INCOME-EST INSI-FIXED-EST                      
036300         MOVE "R" TO INSI-STATUS                                          
036400     ELSE                                                                 
036500         MOVE C-INCOME-EST TO INSI-INCOME-EST                             
036600         MOVE C-FIXED-EST  TO INSI-FIXED-EST                              
036700         MOVE "S" TO INSI-STATUS                                          
036800     END-IF.                                                              
036900                                                                          
037000     OPEN EXTEND INSI-FILE.                                               
037100     WRITE INSI-REC.                                                      
037200     CLOSE INSI-FILE.                                                     
037300                                                                          
037400                                                                          
037500 3200-OUTPUT.                                                             
037600     MOVE PARM-USER-ID    TO O-INSI-USER-ID.                              
037700     MOVE PARM-MONTH-YEAR TO O-MONTH-YEAR.                                
037800     MOVE C-TXN-COUNT     TO O-TXN-COUNT.                                 
037900                                                                          
038000     IF WS-REJECT-SW = "YES"                                              
038100         MOVE ZERO       TO O-INCOME-EST O-FIXED-EST                      
038200         MOVE "REJECTED" TO O-INSI-STATUS                                 
038300     ELSE                                                                 
038400         MOVE C-INCOME-EST TO O-INCOME-EST                                
038500         MOVE C-FIXED-EST  TO O-FIXED-EST                                 
038600         MOVE "SUCCESS  " TO O-INSI-STATUS                                
038700     END-IF.                                                              
038800                                                                          
038900     WRITE PRTLINE FROM DETAIL-LINE                                       
039000         AFTER ADVANCING 1 LINE                                           
039100         AT EOP                                                           
039200             PERFORM 9900-HEADING.                                        
039300                                                                          
039400     IF WS-REJECT-SW = "YES"                                              
039500         WRITE PRTLINE FROM REJECT-LINE                                   
039600             AFTER ADVANCING 1 LINE                                       
039700     END-IF.                                                              
039800                                                                          
039900                                                                          
040000 3300-PREF-LOOKUP.                                                        
040100     MOVE "NO " TO WS-PREF-FOUND-SW.                                      
040200     OPEN INPUT PREF-FILE.                                                
040300     MOVE "NO " TO WS-EOF-PREF-SW.                                        
040400                                                                          
040500     PERFORM 3310-PREF-READ.                                              
040600     PERFORM 3320-PREF-SCAN                                               
040700         UNTIL WS-EOF-PREF-SW = "YES" OR WS-PREF-FOUND-SW = "YES".        
040800                                                                          
040900     CLOSE PREF-FILE.                                                     
041000                                                                          
041100                                                                          
041200 3310-PREF-READ.                                                          
041300     READ PREF-FILE                                                       
041400         AT END                                                           
041500             MOVE "YES" TO WS-EOF-PREF-SW.                                
041600                                                                          
041700                                                                          
041800 3320-PREF-SCAN.                                                          
041900     IF P-USER-ID = PARM-USER-ID                                          
042000         MOVE "YES" TO WS-PREF-FOUND-SW                                   
042100     ELSE                                                                 
042200         PERFORM 3310-PREF-READ                                           
042300     END-IF.                                                              
042400                                                                          
042500                                                                          
042600 3400-NOTF-TEXT.                                                          
042700     STRING "NI" PARM-USER-ID(3:6) DELIMITED BY SIZE INTO NOTF-ID.        
042800     MOVE PARM-USER-ID TO NOTF-USER-ID.                                   
042900     MOVE "IR" TO NOTF-TYPE.                                              
043000     MOVE "INSIGHTS READY" TO NOTF-TITLE.                                 
043100                                                                          
043200     STRING "INSIGHTS READY FOR " PARM-MONTH-YEAR                         
043300         DELIMITED BY SIZE INTO NOTF-BODY.                                
043400                                                                          
043500     MOVE "N" TO NOTF-READ-FLAG.                                          
043600                                                                          
043700     OPEN EXTEND NOTF-FILE.                                               
043800     WRITE NOTF-REC.                                                      
043900     CLOSE NOTF-FILE.                                                     
044000                                                                          
044100                                                                          
044200 9000-READ.                                                               
044300     READ TRANS-FILE                                                      
044400         AT END                                                           
044500             MOVE "NO " TO MORE-RECS.                                     
044600                                                                          
044700                                                                          
044800 9900-HEADING.                                                            
044900     ADD 1 TO C-PCTR.                                                     
045000     MOVE C-PCTR TO O-PCTR.                                               
045100                                                                          
045200     WRITE PRTLINE FROM COMPANY-TITLE                                     
045300         AFTER ADVANCING PAGE.                                            
045400     WRITE PRTLINE FROM COLUMN-HEADING-1                                  
045500         AFTER ADVANCING 2 LINES.                                         
045600     WRITE PRTLINE FROM BLANK-LINE                                        
045700         AFTER ADVANCING 1 LINE.                                          
