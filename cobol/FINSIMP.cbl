000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.          FINSIMP.                                            
000300 AUTHOR.              T. MCCARDLE.                                        
000400 INSTALLATION.        FINOPT DATA PROCESSING CENTER.                      
000500 DATE-WRITTEN.        03/14/88.                                           
000600 DATE-COMPILED.       03/14/88.                                           
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.                   
000800                                                                          
000900***************************************************************           
001000* FINSIMP  -  NIGHTLY STATEMENT IMPORT AND POSTING            *           
001100*                                                              *          
001200* READS RAW BANK-STATEMENT LINES (STMTIN), PARSES AND         *           
001300* VALIDATES EACH LINE, BUILDS TRANSACTION MASTER RECORDS,     *           
001400* POSTS THE BATCH TOTAL TO THE OWNING ACCOUNT, WRITES THE     *           
001500* IMPORT-HISTORY RECORD, AND (WHEN THE IMPORT SUCCEEDED WITH  *           
001600* ONE OR MORE RECORDS) RE-EVALUATES THAT USER'S BUDGETS.      *           
001700***************************************************************           
001800* CHANGE LOG                                                              
001900*---------------------------------------------------------------          
002000* 03/14/88  TFM  INITIAL RELEASE.                                         
002100* 07/02/88  TFM  REQ 0118 - ADD DEBIT/CREDIT COLUMN FALLBACK.             
002200* 11/29/88  TFM  REQ 0142 - EUROPEAN COMMA-DECIMAL AMOUNTS.               
002300* 04/18/89  RSK  REQ 0201 - CURRENCY SYMBOL STRIP (EUR/USD/GBP).          
002400* 02/09/90  RSK  BUG 0233 - BLANK DATE TOOK PRIOR RUN DATE.               
002500* 08/30/91  DPO  REQ 0288 - IN-LINE BUDGET RE-EVAL AFTER IMPORT.          
002600* 05/06/93  DPO  BUG 0311 - ZERO-RECORD IMPORT MARKED FAILED.             
002700* 01/11/95  LJF  REQ 0356 - ADD IMPORT-HISTORY OUTPUT FILE.               
002800* 06/23/96  LJF  BUG 0374 - THOUSANDS SEP LEFT IN AMOUNT TEXT.            
002900* 01/06/99  DPO  Y2K RMD 1132 - 4-DIGIT YEAR ON ALL DATE MOVES.           
003000* 09/14/99  DPO  Y2K RMD 1132 - VERIFIED CENTURY BREAKDOWN.               
003100* 03/02/01  LJF  REQ 0409 - CREDIT WINS WHEN DEBIT AND CREDIT             
003200*                BOTH PRESENT ON ONE STATEMENT LINE.                      
003300* 10/17/03  MHU  BUG 0455 - RIGHTMOST OF COMMA/PERIOD IS THE              
003400*                DECIMAL SEPARATOR, NOT LEFTMOST.                         
003500* 05/05/07  MHU  REQ 0512 - DROPPED NUMVAL/ABS IN FAVOR OF                
003600*                DIGIT-BY-DIGIT ACCUMULATION (SHOP STANDARD).             
003700* 09/18/08  RSK  BUG 0521 - EURO/POUND STRIP IN 2121-STRIP-SCAN           
003800*                COMPARED THE AMOUNT BYTE TO TEXT LITERALS, NOT           
003900*                THE SYMBOL BYTES - NEITHER CURRENCY EVER STRIPPED.       
004000*                NOW X"80"/X"A3", SAME AS THE X"A0" TEST ABOVE IT.        
004100* 09/18/08  RSK  BUG 0522 - "TX" PLUS THE FULL 7-DIGIT IMPORT             
004200*                COUNTER RAN THE STRING OVER THE 8-BYTE TXN-ID.           
004300*                ID NOW BUILT FROM "TX" PLUS THE LOW-ORDER 6              
004400*                DIGITS OF THE COUNTER.                                   
004500***************************************************************           
004600                                                                          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT STMT-FILE ASSIGN TO STMTIN                                    
005500         ORGANIZATION IS LINE SEQUENTIAL.                                 
005600                                                                          
005700     SELECT TRANS-FILE ASSIGN TO TRANMSTR                                 
005800         ORGANIZATION IS SEQUENTIAL.                                      
005900                                                                          
006000     SELECT ACCT-FILE ASSIGN TO ACCTMSTR                                  
006100         ORGANIZATION IS SEQUENTIAL.                                      
006200                                                                          
006300     SELECT BUDG-FILE ASSIGN TO BUDGFILE                                  
006400         ORGANIZATION IS SEQUENTIAL.                                      
006500                                                                          
006600     SELECT PREF-FILE ASSIGN TO PREFFILE                                  
006700         ORGANIZATION IS SEQUENTIAL.                                      
006800                                                                          
006900     SELECT EVNT-FILE ASSIGN TO EVNTFILE                                  
007000         ORGANIZATION IS SEQUENTIAL.                                      
007100                                                                          
007200     SELECT NOTF-FILE ASSIGN TO NOTFFILE                                  
007300         ORGANIZATION IS SEQUENTIAL.                                      
007400                                                                          
007500     SELECT IMPH-FILE ASSIGN TO IMPHFILE                                  
007600         ORGANIZATION IS SEQUENTIAL.                                      
007700                                                                          
007800     SELECT PRTOUT ASSIGN TO PRTOUT                                       
007900         ORGANIZATION IS RECORD SEQUENTIAL.                               
008000                                                                          
008100     SELECT PRTOUTERR ASSIGN TO PRTOUTER                                  
008200         ORGANIZATION IS RECORD SEQUENTIAL.                               
008300                                                                          
008400 DATA DIVISION.                                                           
008500 FILE SECTION.                                                            
008600                                                                          
008700 FD  STMT-FILE                                                            
008800     LABEL RECORD IS STANDARD                                             
008900     RECORD CONTAINS 80 CHARACTERS                                        
009000     DATA RECORD IS STMT-REC.                                             
009100                                                                          
009200 01  STMT-REC.                                                            
009300     05  STMT-DATE-TEXT          PIC X(10).                               
009400     05  STMT-DESC               PIC X(25).                               
009500     05  STMT-AMOUNT-TEXT        PIC X(15).                               
009600     05  STMT-DEBIT-TEXT         PIC X(12).                               
009700     05  STMT-CREDIT-TEXT        PIC X(12).                               
009800     05  FILLER                  PIC X(06).                               
009900                                                                          
010000 FD  TRANS-FILE                                                           
010100     LABEL RECORD IS STANDARD                                             
010200     RECORD CONTAINS 81 CHARACTERS                                        
010300     DATA RECORD IS TRANS-REC.                                            
010400                                                                          
010500 01  TRANS-REC.                                                           
010600     05  TXN-ID                  PIC X(08).                               
010700     05  TXN-USER-ID             PIC X(08).                               
010800     05  TXN-ACCT-ID             PIC X(08).                               
010900     05  TXN-DATE                PIC 9(08).                               
011000     05  TXN-AMOUNT              PIC S9(09)V99.                           
011100     05  TXN-CATEGORY-ID         PIC X(08).                               
011200     05  TXN-DESC                PIC X(25).                               
011300     05  TXN-RECURRING-FLAG      PIC X(01).                               
011400     05  TXN-MANUAL-FLAG         PIC X(01).                               
011500     05  TXN-STATUS              PIC X(01).                               
011600     05  TXN-DELETED-FLAG        PIC X(01).                               
011700     05  FILLER                  PIC X(01).                               
011800                                                                          
011900 FD  ACCT-FILE                                                            
012000     LABEL RECORD IS STANDARD                                             
012100     RECORD CONTAINS 80 CHARACTERS                                        
012200     DATA RECORD IS ACCT-REC.                                             
012300                                                                          
012400 01  ACCT-REC.                                                            
012500     05  ACCT-ID                 PIC X(08).                               
012600     05  ACCT-USER-ID            PIC X(08).                               
012700     05  ACCT-NAME               PIC X(20).                               
012800     05  ACCT-TYPE               PIC X(02).                               
012900     05  ACCT-OWNER-SCOPE        PIC X(01).                               
013000     05  ACCT-CURRENCY           PIC X(03).                               
013100     05  ACCT-BALANCE            PIC S9(09)V99.                           
013200     05  ACCT-ACTIVE-FLAG        PIC X(01).                               
013300     05  FILLER                  PIC X(26).                               
013400                                                                          
013500 FD  BUDG-FILE                                                            
013600     LABEL RECORD IS STANDARD                                             
013700     RECORD CONTAINS 80 CHARACTERS                                        
013800     DATA RECORD IS BUDG-REC.                                             
013900                                                                          
014000 01  BUDG-REC.                                                            
014100     05  BUDG-ID                 PIC X(08).                               
014200     05  BUDG-USER-ID            PIC X(08).                               
014300     05  BUDG-CATEGORY-ID        PIC X(08).                               
014400     05  BUDG-AMOUNT             PIC S9(09)V99.                           
014500     05  BUDG-PERIOD-START       PIC 9(08).                               
014600     05  BUDG-PERIOD-END         PIC 9(08).                               
014700     05  BUDG-WARN-THRESH        PIC 9V999.                               
014800     05  BUDG-CRIT-THRESH        PIC 9V999.                               
014900     05  BUDG-ACTIVE-FLAG        PIC X(01).                               
015000     05  FILLER                  PIC X(20).                               
015100                                                                          
015200 FD  PREF-FILE                                                            
015300     LABEL RECORD IS STANDARD                                             
015400     RECORD CONTAINS 40 CHARACTERS                                        
015500     DATA RECORD IS PREF-REC.                                             
015600                                                                          
015700 01  PREF-REC.                                                            
015800     05  PREF-USER-ID            PIC X(08).                               
015900     05  PREF-BUDG-WARN-ENAB     PIC X(01).                               
016000     05  PREF-BUDG-EXCD-ENAB     PIC X(01).                               
016100     05  PREF-INSIGHTS-ENAB      PIC X(01).                               
016200     05  PREF-WARN-THRESH        PIC 9V999.                               
016300     05  PREF-CRIT-THRESH        PIC 9V999.                               
016400     05  FILLER                  PIC X(21).                               
016500                                                                          
016600 FD  EVNT-FILE                                                            
016700     LABEL RECORD IS STANDARD                                             
016800     RECORD CONTAINS 80 CHARACTERS                                        
016900     DATA RECORD IS EVNT-REC.                                             
017000                                                                          
017100 01  EVNT-REC.                                                            
017200     05  EVNT-ID                 PIC X(08).                               
017300     05  EVNT-BUDGET-ID          PIC X(08).                               
017400     05  EVNT-USER-ID            PIC X(08).                               
017500     05  EVNT-TYPE               PIC X(08).                               
017600     05  EVNT-PCT                PIC 9(03)V99.                            
017700     05  EVNT-SPENT              PIC S9(09)V99.                           
017800     05  EVNT-BUDGET-AMT         PIC S9(09)V99.                           
017900     05  FILLER                  PIC X(21).                               
018000                                                                          
018100 FD  NOTF-FILE                                                            
018200     LABEL RECORD IS STANDARD                                             
018300     RECORD CONTAINS 120 CHARACTERS                                       
018400     DATA RECORD IS NOTF-REC.                                             
018500                                                                          
018600 01  NOTF-REC.                                                            
018700     05  NOTF-ID                 PIC X(08).                               
018800     05  NOTF-USER-ID            PIC X(08).                               
018900     05  NOTF-TYPE               PIC X(02).                               
019000     05  NOTF-TITLE              PIC X(30).                               
019100     05  NOTF-BODY               PIC X(60).                               
019200     05  NOTF-READ-FLAG          PIC X(01).                               
019300     05  FILLER                  PIC X(11).                               
019400                                                                          
019500 FD  IMPH-FILE                                                            
019600     LABEL RECORD IS STANDARD                                             
019700     RECORD CONTAINS 60 CHARACTERS                                        
019800     DATA RECORD IS IMPH-REC.                                             
019900                                                                          
020000 01  IMPH-REC.                                                            
020100     05  IMPH-USER-ID            PIC X(08).                               
020200     05  IMPH-ACCT-ID            PIC X(08).                               
020300     05  IMPH-TXN-COUNT          PIC 9(05).                               
020400     05  IMPH-ERR-COUNT          PIC 9(05).                               
020500     05  IMPH-STATUS             PIC X(08).                               
020600     05  FILLER                  PIC X(26).                               
020700                                                                          
020800 FD  PRTOUT                                                               
020900     LABEL RECORD IS OMITTED                                              
021000     RECORD CONTAINS 132 CHARACTERS                                       
021100     LINAGE IS 60 WITH FOOTING AT 55                                      
021200     DATA RECORD IS PRTLINE.                                              
021300                                                                          
021400 01  PRTLINE                     PIC X(132).                              
021500                                                                          
021600 FD  PRTOUTERR                                                            
021700     LABEL RECORD IS OMITTED                                              
021800     RECORD CONTAINS 132 CHARACTERS                                       
021900     LINAGE IS 60 WITH FOOTING AT 55                                      
022000     DATA RECORD IS PRTLINE-ERR.                                          
022100                                                                          
022200 01  PRTLINE-ERR                 PIC X(132).                              
022300                                                                          
022400 WORKING-STORAGE SECTION.                                                 
022500                                                                          
022600 77  WS-MORE-RECS                PIC XXX     VALUE "YES".                 
022700 77  WS-ERR-SWITCH               PIC XXX     VALUE "NO ".                 
022800 77  WS-ACCT-FOUND-SW            PIC XXX     VALUE "NO ".                 
022900 77  WS-EOF-ACCT-SW              PIC XXX     VALUE "NO ".                 
023000 77  WS-EOF-BUDG-SW              PIC XXX     VALUE "NO ".                 
023100 77  WS-EOF-PREF-SW              PIC XXX     VALUE "NO ".                 
023200 77  WS-EOF-TRANS-SW             PIC XXX     VALUE "NO ".                 
023300 77  WS-PREF-FOUND-SW            PIC XXX     VALUE "NO ".                 
023400 77  WS-EVENT-SEQ                PIC 9(06)   VALUE ZERO COMP.             
023500 77  WS-PCTR                     PIC 99      VALUE ZERO COMP.             
023600 77  WS-ERR-PCTR                 PIC 99      VALUE ZERO COMP.             
023700                                                                          
023800 01  WORK-AREA.                                                           
023900     05  C-LINES-READ            PIC 9(07)   VALUE ZERO COMP.             
024000     05  C-LINES-IMPORTED        PIC 9(07)   VALUE ZERO COMP.             
024100     05  C-LINES-REJECTED        PIC 9(07)   VALUE ZERO COMP.             
024200     05  C-BATCH-TOTAL           PIC S9(09)V99 VALUE ZERO.                
024300     05  C-OLD-BALANCE           PIC S9(09)V99 VALUE ZERO.                
024400     05  C-NEW-BALANCE           PIC S9(09)V99 VALUE ZERO.                
024500     05  C-BUDGETS-EVAL          PIC 9(05)   VALUE ZERO COMP.             
024600     05  C-EVENTS-CREATED        PIC 9(05)   VALUE ZERO COMP.             
024700     05  C-PERIOD-SPEND          PIC S9(09)V99 VALUE ZERO.                
024800     05  C-PCT-SPENT             PIC 9(03)V99 VALUE ZERO.                 
024900                                                                          
025000 01  WS-RUN-DATE-FLD.                                                     
025100     05  WS-RUN-CCYY             PIC 9(04).                               
025200     05  WS-RUN-MM               PIC 9(02).                               
025300     05  WS-RUN-DD               PIC 9(02).                               
025400                                                                          
025500 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-FLD                            
025600                                 PIC 9(08).                               
025700                                                                          
025800 01  PARM-KEYS.                                                           
025900     05  PARM-USER-ID            PIC X(08)   VALUE SPACES.                
026000     05  PARM-ACCT-ID            PIC X(08)   VALUE SPACES.                
026100                                                                          
026200 01  STMT-DATE-WORK.                                                      
026300     05  SDW-CHARS               PIC X(10)   VALUE SPACES.                
026400                                                                          
026500 01  SDW-CHAR-TBL REDEFINES STMT-DATE-WORK.                               
026600     05  SDW-CHAR                PIC X(01)   OCCURS 10 TIMES.             
026700                                                                          
026800 01  WS-DATE-TOK.                                                         
026900     05  WS-TOK-1                PIC 9(04)   VALUE ZERO.                  
027000     05  WS-TOK-2                PIC 9(02)   VALUE ZERO.                  
027100     05  WS-TOK-3                PIC 9(02)   VALUE ZERO.                  
027200     05  WS-DATE-VALID-SW        PIC XXX     VALUE "NO ".                 
027300                                                                          
027400 01  WS-TXN-DATE-OUT             PIC 9(08)   VALUE ZERO.                  
027500                                                                          
027600 01  WS-TXN-SEQ-DISPLAY          PIC 9(07)   VALUE ZERO.                  
027700 01  AMOUNT-WORK.                                                         
027800     05  AW-CHARS                PIC X(15)   VALUE SPACES.                
027900                                                                          
028000 01  AW-CHAR-TBL REDEFINES AMOUNT-WORK.                                   
028100     05  AW-CHAR                 PIC X(01)   OCCURS 15 TIMES.             
028200                                                                          
028300 01  WS-AMOUNT-SCAN.                                                      
028400     05  WS-AW-SUB               PIC 99      VALUE ZERO COMP.             
028500     05  WS-DOT-POS              PIC 99      VALUE ZERO COMP.             
028600     05  WS-COMMA-POS            PIC 99      VALUE ZERO COMP.             
028700     05  WS-DEC-POS              PIC 99      VALUE ZERO COMP.             
028800     05  WS-NEG-SW               PIC XXX     VALUE "NO ".                 
028900     05  WS-CLEAN-AMT            PIC X(15)   VALUE SPACES.                
029000     05  WS-CLEAN-LEN            PIC 99      VALUE ZERO COMP.             
029100     05  WS-AMOUNT-VALID-SW      PIC XXX     VALUE "NO ".                 
029200     05  WS-INT-PART             PIC X(12)   VALUE SPACES.                
029300     05  WS-DEC-PART             PIC X(02)   VALUE "00".                  
029400     05  WS-INT-ACCUM            PIC 9(09)   VALUE ZERO.                  
029500     05  WS-DEC-ACCUM-1          PIC 9        VALUE ZERO.                 
029600     05  WS-DEC-ACCUM-2          PIC 9        VALUE ZERO.                 
029700     05  WS-AMOUNT-NUM           PIC S9(09)V99 VALUE ZERO.                
029800                                                                          
029900 01  WS-DEBIT-CREDIT.                                                     
030000     05  WS-DEBIT-NUM            PIC S9(09)V99 VALUE ZERO.                
030100     05  WS-CREDIT-NUM           PIC S9(09)V99 VALUE ZERO.                
030200     05  WS-DEBIT-VALID-SW       PIC XXX     VALUE "NO ".                 
030300     05  WS-CREDIT-VALID-SW      PIC XXX     VALUE "NO ".                 
030400                                                                          
030500 01  WS-DIGIT-CHAR               PIC X       VALUE SPACE.                 
030600 01  WS-DIGIT-NUM REDEFINES WS-DIGIT-CHAR                                 
030700                                 PIC 9.                                   
030800                                                                          
030900 01  DR-CR-WORK.                                                          
031000     05  DRCR-CHARS              PIC X(12)   VALUE SPACES.                
031100                                                                          
031200 01  DRCR-CHAR-TBL REDEFINES DR-CR-WORK.                                  
031300     05  DRCR-CHAR               PIC X(01) OCCURS 12 TIMES.               
031400                                                                          
031500 01  WS-DRCR-SCAN.                                                        
031600     05  WS-DRCR-SUB             PIC 99      VALUE ZERO COMP.             
031700     05  WS-DRCR-DOT-POS         PIC 99      VALUE ZERO COMP.             
031800     05  WS-DRCR-INT-ACCUM       PIC 9(09)   VALUE ZERO.                  
031900     05  WS-DRCR-DEC-ACCUM       PIC 99      VALUE ZERO.                  
032000     05  WS-DRCR-VALID-SW        PIC XXX     VALUE "NO ".                 
032100     05  WS-DRCR-RESULT          PIC S9(09)V99 VALUE ZERO.                
032200                                                                          
032300 01  WS-ERR-MSG                  PIC X(40)   VALUE SPACES.                
032400                                                                          
032500 01  COMPANY-TITLE.                                                       
032600     05  FILLER          PIC X(06)   VALUE "DATE:".                       
032700     05  O-MONTH         PIC 99.                                          
032800     05  FILLER          PIC X       VALUE "/".                           
032900     05  O-DAY           PIC 99.                                          
033000     05  FILLER          PIC X       VALUE "/".                           
033100     05  O-YEAR          PIC 9(04).                                       
033200     05  FILLER          PIC X(30)   VALUE SPACES.                        
033300     05  FILLER          PIC X(28)   VALUE                                
033400         "FINOPT NIGHTLY BATCH - STMT ".                                  
033500     05  FILLER          PIC X(28)   VALUE                                
033600         "IMPORT AND POSTING".                                            
033700     05  FILLER          PIC X(16)   VALUE SPACES.                        
033800     05  FILLER          PIC X(06)   VALUE "PAGE:".                       
033900     05  O-PCTR          PIC Z9.                                          
034000                                                                          
034100 01  COLUMN-HEADING-1.                                                    
034200     05  FILLER          PIC X(08)   VALUE "TXN-ID".                      
034300     05  FILLER          PIC X(10)   VALUE SPACES.                        
034400     05  FILLER          PIC X(08)   VALUE "USER-ID".                     
034500     05  FILLER          PIC X(08)   VALUE SPACES.                        
034600     05  FILLER          PIC X(08)   VALUE "ACCT-ID".                     
034700     05  FILLER          PIC X(08)   VALUE SPACES.                        
034800     05  FILLER          PIC X(08)   VALUE "DATE".                        
034900     05  FILLER          PIC X(06)   VALUE SPACES.                        
035000     05  FILLER          PIC X(14)   VALUE "AMOUNT".                      
035100     05  FILLER          PIC X(46)   VALUE SPACES.                        
035200                                                                          
035300 01  DETAIL-LINE.                                                         
035400     05  O-TXN-ID            PIC X(09).                                   
035500     05  O-USER-ID           PIC X(09).                                   
035600     05  O-ACCT-ID           PIC X(09).                                   
035700     05  O-TXN-DATE          PIC 9(08).                                   
035800     05  FILLER              PIC X(02) VALUE SPACES.                      
035900     05  O-AMOUNT            PIC $$,$$$,$$9.99-.                          
036000     05  FILLER              PIC X(02) VALUE SPACES.                      
036100     05  O-DESC              PIC X(25).                                   
036200     05  FILLER              PIC X(38) VALUE SPACES.                      
036300                                                                          
036400 01  ERR-COLUMN-HEADING.                                                  
036500     05  FILLER          PIC X(06)   VALUE "LINE".                        
036600     05  FILLER          PIC X(06)   VALUE SPACES.                        
036700     05  FILLER          PIC X(06)   VALUE "REASON".                      
036800     05  FILLER          PIC X(114)  VALUE SPACES.                        
036900                                                                          
037000 01  ERROR-LINE.                                                          
037100     05  FILLER              PIC X(06) VALUE "LINE ".                     
037200     05  O-ERR-LINE-NO       PIC ZZZZ9.                                   
037300     05  FILLER              PIC X(02) VALUE ": ".                        
037400     05  O-ERR-MSG           PIC X(40).                                   
037500     05  FILLER              PIC X(75) VALUE SPACES.                      
037600                                                                          
037700 01  IMPORT-TOTAL-LINE.                                                   
037800     05  FILLER          PIC X(20)   VALUE "LINES READ....:".             
037900     05  O-LINES-READ    PIC ZZZ,ZZ9.                                     
038000     05  FILLER          PIC X(99)   VALUE SPACES.                        
038100                                                                          
038200 01  IMPORTED-LINE.                                                       
038300     05  FILLER          PIC X(20)   VALUE "LINES IMPORTED:".             
038400     05  O-LINES-IMP     PIC ZZZ,ZZ9.                                     
038500     05  FILLER          PIC X(99)   VALUE SPACES.                        
038600                                                                          
038700 01  REJECTED-LINE.                                                       
038800     05  FILLER          PIC X(20)   VALUE "LINES REJECTED:".             
038900     05  O-LINES-REJ     PIC ZZZ,ZZ9.                                     
039000     05  FILLER          PIC X(99)   VALUE SPACES.                        
039100                                                                          
039200 01  BATCH-TOTAL-LINE.                                                    
039300     05  FILLER          PIC X(20)   VALUE "BATCH TOTAL....:".            
039400     05  O-BATCH-TOTAL   PIC $$,$$$,$$9.99-.                              
039500     05  FILLER          PIC X(97)   VALUE SPACES.                        
039600                                                                          
039700 01  BALANCE-LINE.                                                        
039800     05  FILLER          PIC X(20)   VALUE "OLD BALANCE....:".            
039900     05  O-OLD-BAL       PIC $$,$$$,$$9.99-.                              
040000     05  FILLER          PIC X(06)   VALUE SPACES.                        
040100     05  FILLER          PIC X(16)   VALUE "NEW BALANCE:".                
040200     05  O-NEW-BAL       PIC $$,$$$,$$9.99-.                              
040300     05  FILLER          PIC X(75)   VALUE SPACES.                        
040400                                                                          
040500 01  ERR-TOTAL-LINE.                                                      
040600     05  FILLER          PIC X(20)   VALUE "TOTAL ERRORS...:".            
040700     05  O-ERR-TOTAL     PIC ZZZ,ZZ9.                                     
040800     05  FILLER          PIC X(99)   VALUE SPACES.                        
040900                                                                          
041000 01  BLANK-LINE.                                                          
041100     05  FILLER          PIC X(132)  VALUE SPACES.                        
041200                                                                          
041300                                                                          
041400 PROCEDURE DIVISION.                                                      
041500                                                                          
041600 0000-FINSIMP.                                                            
041700     PERFORM 1000-INIT.                                                   
041800     PERFORM 2000-MAINLINE                                                
041900         UNTIL WS-MORE-RECS = "NO ".                                      
042000     PERFORM 3000-CLOSING.                                                
042100     STOP RUN.                                                            
042200                                                                          
042300                                                                          
042400 1000-INIT.                                                               
042500     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE-NUM.                       
042600     MOVE WS-RUN-MM  TO O-MONTH.                                          
042700     MOVE WS-RUN-DD  TO O-DAY.                                            
042800     MOVE WS-RUN-CCYY TO O-YEAR.                                          
042900                                                                          
043000     ACCEPT PARM-USER-ID FROM COMMAND-LINE.                               
043100     ACCEPT PARM-ACCT-ID FROM COMMAND-LINE.                               
043200                                                                          
043300     OPEN INPUT STMT-FILE.                                                
043400     OPEN EXTEND TRANS-FILE.                                              
043500     OPEN OUTPUT PRTOUT.                                                  
043600     OPEN OUTPUT PRTOUTERR.                                               
043700                                                                          
043800     PERFORM 9000-READ.                                                   
043900     PERFORM 9950-ERR-HEADING.                                            
044000     PERFORM 9900-HEADING.                                                
044100                                                                          
044200                                                                          
044300 2000-MAINLINE.                                                           
044400     ADD 1 TO C-LINES-READ.                                               
044500     IF STMT-REC = SPACES                                                 
044600         GO TO 2000-SKIP                                                  
044700     END-IF.                                                              
044800                                                                          
044900     PERFORM 2100-VALIDATION THRU 2100-EXIT.                              
045000     IF WS-ERR-SWITCH = "YES"                                             
045100         PERFORM 2200-ERROR-PRT                                           
045200     ELSE                                                                 
045300         PERFORM 2300-CALCS                                               
045400         PERFORM 2400-OUTPUT                                              
045500     END-IF.                                                              
045600                                                                          
045700 2000-SKIP.                                                               
045800     PERFORM 9000-READ.                                                   
045900                                                                          
046000                                                                          
046100 2100-VALIDATION.                                                         
046200     MOVE "NO " TO WS-ERR-SWITCH.                                         
046300                                                                          
046400     PERFORM 2110-PARSE-DATE.                                             
046500                                                                          
046600     PERFORM 2120-PARSE-AMOUNT.                                           
046700     IF WS-AMOUNT-VALID-SW = "NO "                                        
046800         PERFORM 2130-PARSE-DR-CR                                         
046900     END-IF.                                                              
047000                                                                          
047100     IF WS-AMOUNT-VALID-SW = "NO "                                        
047200         MOVE "YES" TO WS-ERR-SWITCH                                      
047300         MOVE "AMOUNT MISSING/INVALID" TO WS-ERR-MSG                      
047400         GO TO 2100-EXIT                                                  
047500     END-IF.                                                              
047600                                                                          
047700     IF STMT-DESC = SPACES                                                
047800         MOVE "YES" TO WS-ERR-SWITCH                                      
047900         MOVE "DESCRIPTION MISSING" TO WS-ERR-MSG                         
048000         GO TO 2100-EXIT                                                  
048100     END-IF.                                                              
048200                                                                          
048300 2100-EXIT.                                                               
048400     EXIT.                                                                
048500                                                                          
048600                                                                          
048700 2110-PARSE-DATE.                                                         
048800*    TRY YYYY-MM-DD, DD/MM/YYYY, MM/DD/YYYY, YYYY/MM/DD,                  
048900*    DD-MM-YYYY, DD.MM.YYYY IN THAT ORDER OF PREFERENCE.                  
049000     MOVE "NO " TO WS-DATE-VALID-SW.                                      
049100     MOVE STMT-DATE-TEXT TO SDW-CHARS.                                    
049200                                                                          
049300     IF SDW-CHARS = SPACES                                                
049400         MOVE WS-RUN-DATE-NUM TO WS-TXN-DATE-OUT                          
049500         GO TO 2110-EXIT                                                  
049600     END-IF.                                                              
049700                                                                          
049800     IF SDW-CHAR(5) = "-" AND SDW-CHAR(8) = "-"                           
049900         MOVE SDW-CHARS(1:4) TO WS-TOK-1                                  
050000         MOVE SDW-CHARS(6:2) TO WS-TOK-2                                  
050100         MOVE SDW-CHARS(9:2) TO WS-TOK-3                                  
050200         COMPUTE WS-TXN-DATE-OUT =                                        
050300             WS-TOK-1 * 10000 + WS-TOK-2 * 100 + WS-TOK-3                 
050400         GO TO 2110-EXIT                                                  
050500     END-IF.                                                              
050600                                                                          
050700     IF SDW-CHAR(3) = "/" AND SDW-CHAR(6) = "/"                           
050800         MOVE SDW-CHARS(1:2) TO WS-TOK-2                                  
050900         MOVE SDW-CHARS(4:2) TO WS-TOK-3                                  
051000         MOVE SDW-CHARS(7:4) TO WS-TOK-1                                  
051100         IF WS-TOK-2 NOT > 12                                             
051200             COMPUTE WS-TXN-DATE-OUT =                                    
051300                 WS-TOK-1 * 10000 + WS-TOK-2 * 100 + WS-TOK-3             
051400         ELSE                                                             
051500             MOVE SDW-CHARS(1:2) TO WS-TOK-3                              
051600             MOVE SDW-CHARS(4:2) TO WS-TOK-2                              
051700             MOVE SDW-CHARS(7:4) TO WS-TOK-1                              
051800             COMPUTE WS-TXN-DATE-OUT =                                    
051900                 WS-TOK-1 * 10000 + WS-TOK-2 * 100 + WS-TOK-3             
052000         END-IF                                                           
052100         GO TO 2110-EXIT                                                  
052200     END-IF.                                                              
052300                                                                          
052400     IF SDW-CHAR(5) = "/" AND SDW-CHAR(8) = "/"                           
052500         MOVE SDW-CHARS(1:4) TO WS-TOK-1                                  
052600         MOVE SDW-CHARS(6:2) TO WS-TOK-2                                  
052700         MOVE SDW-CHARS(9:2) TO WS-TOK-3                                  
052800         COMPUTE WS-TXN-DATE-OUT =                                        
052900             WS-TOK-1 * 10000 + WS-TOK-2 * 100 + WS-TOK-3                 
053000         GO TO 2110-EXIT                                                  
053100     END-IF.                                                              
053200                                                                          
053300     IF SDW-CHAR(3) = "-" AND SDW-CHAR(6) = "-"                           
053400         MOVE SDW-CHARS(1:2) TO WS-TOK-3                                  
053500         MOVE SDW-CHARS(4:2) TO WS-TOK-2                                  
053600         MOVE SDW-CHARS(7:4) TO WS-TOK-1                                  
053700         COMPUTE WS-TXN-DATE-OUT =                                        
053800             WS-TOK-1 * 10000 + WS-TOK-2 * 100 + WS-TOK-3                 
053900         GO TO 2110-EXIT                                                  
054000     END-IF.                                                              
054100                                                                          
054200     IF SDW-CHAR(3) = "." AND SDW-CHAR(6) = "."                           
054300         MOVE SDW-CHARS(1:2) TO WS-TOK-3                                  
054400         MOVE SDW-CHARS(4:2) TO WS-TOK-2                                  
054500         MOVE SDW-CHARS(7:4) TO WS-TOK-1                                  
054600         COMPUTE WS-TXN-DATE-OUT =                                        
054700             WS-TOK-1 * 10000 + WS-TOK-2 * 100 + WS-TOK-3                 
054800         GO TO 2110-EXIT                                                  
054900     END-IF.                                                              
055000                                                                          
055100*    UNRECOGNISED FORMAT - NOT AN ERROR - USE THE RUN DATE.               
055200     MOVE WS-RUN-DATE-NUM TO WS-TXN-DATE-OUT.                             
055300                                                                          
055400 2110-EXIT.                                                               
055500     EXIT.                                                                
055600                                                                          
055700                                                                          
055800 2120-PARSE-AMOUNT.                                                       
055900     MOVE "NO " TO WS-AMOUNT-VALID-SW.                                    
056000     MOVE SPACES TO AMOUNT-WORK.                                          
056100     MOVE SPACES TO WS-CLEAN-AMT.                                         
056200     MOVE ZERO   TO WS-CLEAN-LEN WS-DOT-POS WS-COMMA-POS.                 
056300     MOVE "NO "  TO WS-NEG-SW.                                            
056400                                                                          
056500     IF STMT-AMOUNT-TEXT = SPACES                                         
056600         GO TO 2120-EXIT                                                  
056700     END-IF.                                                              
056800                                                                          
056900     MOVE STMT-AMOUNT-TEXT TO AMOUNT-WORK.                                
057000                                                                          
057100*    STRIP SPACES, NON-BREAKING SPACES, AND CURRENCY SYMBOLS,             
057200*    NOTE THE LAST COMMA/PERIOD POSITION AS WE GO.                        
057300     MOVE 1 TO WS-AW-SUB.                                                 
057400     PERFORM 2121-STRIP-SCAN UNTIL WS-AW-SUB > 15.                        
057500                                                                          
057600     IF WS-CLEAN-LEN = 0                                                  
057700         GO TO 2120-EXIT                                                  
057800     END-IF.                                                              
057900                                                                          
058000     PERFORM 2125-NORMALIZE-DECIMAL.                                      
058100                                                                          
058200     IF WS-NEG-SW = "YES"                                                 
058300         COMPUTE WS-AMOUNT-NUM = WS-AMOUNT-NUM * -1                       
058400     END-IF.                                                              
058500                                                                          
058600     MOVE WS-AMOUNT-NUM TO C-BATCH-TOTAL.                                 
058700     MOVE "YES" TO WS-AMOUNT-VALID-SW.                                    
058800                                                                          
058900 2120-EXIT.                                                               
059000     EXIT.                                                                
059100                                                                          
059200                                                                          
059300 2121-STRIP-SCAN.                                                         
059400     IF AW-CHAR(WS-AW-SUB) NOT = SPACE  AND                               
059500        AW-CHAR(WS-AW-SUB) NOT = X"A0"  AND                               
059600        AW-CHAR(WS-AW-SUB) NOT = "$"    AND                               
059700        AW-CHAR(WS-AW-SUB) NOT = X"80"   AND                              
059800        AW-CHAR(WS-AW-SUB) NOT = X"A3"                                    
059900         IF AW-CHAR(WS-AW-SUB) = "-"                                      
060000             MOVE "YES" TO WS-NEG-SW                                      
060100         ELSE                                                             
060200             ADD 1 TO WS-CLEAN-LEN                                        
060300             MOVE AW-CHAR(WS-AW-SUB)                                      
060400                 TO WS-CLEAN-AMT(WS-CLEAN-LEN:1)                          
060500             IF AW-CHAR(WS-AW-SUB) = "."                                  
060600                 MOVE WS-CLEAN-LEN TO WS-DOT-POS                          
060700             END-IF                                                       
060800             IF AW-CHAR(WS-AW-SUB) = ","                                  
060900                 MOVE WS-CLEAN-LEN TO WS-COMMA-POS                        
061000             END-IF                                                       
061100         END-IF                                                           
061200     END-IF.                                                              
061300     ADD 1 TO WS-AW-SUB.                                                  
061400                                                                          
061500                                                                          
061600 2125-NORMALIZE-DECIMAL.                                                  
061700*    BOTH PRESENT - RIGHTMOST OF THE TWO IS THE DECIMAL POINT.            
061800*    ONLY A COMMA - FRENCH STYLE, COMMA IS THE DECIMAL POINT.             
061900*    ONLY A DOT   - DOT IS ALREADY THE DECIMAL POINT.                     
062000     MOVE SPACES TO WS-INT-PART.                                          
062100     MOVE "00"   TO WS-DEC-PART.                                          
062200                                                                          
062300     IF WS-DOT-POS > 0 AND WS-COMMA-POS > 0                               
062400         IF WS-DOT-POS > WS-COMMA-POS                                     
062500             MOVE WS-DOT-POS TO WS-DEC-POS                                
062600         ELSE                                                             
062700             MOVE WS-COMMA-POS TO WS-DEC-POS                              
062800         END-IF                                                           
062900     ELSE                                                                 
063000         IF WS-COMMA-POS > 0                                              
063100             MOVE WS-COMMA-POS TO WS-DEC-POS                              
063200         ELSE                                                             
063300             IF WS-DOT-POS > 0                                            
063400                 MOVE WS-DOT-POS TO WS-DEC-POS                            
063500             ELSE                                                         
063600                 MOVE ZERO TO WS-DEC-POS                                  
063700             END-IF                                                       
063800         END-IF                                                           
063900     END-IF.                                                              
064000                                                                          
064100     MOVE SPACES TO WS-CLEAN-AMT(WS-DEC-POS:1).                           
064200                                                                          
064300     IF WS-DEC-POS > 0                                                    
064400         STRING WS-CLEAN-AMT(1:WS-DEC-POS - 1) DELIMITED BY SIZE          
064500             INTO WS-INT-PART                                             
064600         MOVE WS-CLEAN-AMT(WS-DEC-POS + 1:2) TO WS-DEC-PART               
064700     ELSE                                                                 
064800         STRING WS-CLEAN-AMT(1:WS-CLEAN-LEN) DELIMITED BY SIZE            
064900             INTO WS-INT-PART                                             
065000     END-IF.                                                              
065100                                                                          
065200*    ACCUMULATE THE INTEGER-PART DIGITS ONE AT A TIME - THE               
065300*    SINGLE-CHARACTER REDEFINITION GIVES US EACH DIGIT'S                  
065400*    NUMERIC VALUE WITHOUT A NUMVAL CALL.  ANY THOUSANDS                  
065500*    SEPARATOR STILL SITTING IN THE STRING IS SKIPPED.                    
065600     MOVE ZERO TO WS-INT-ACCUM.                                           
065700     MOVE 1 TO WS-AW-SUB.                                                 
065800     PERFORM 2126-INT-ACCUM-SCAN UNTIL WS-AW-SUB > 12.                    
065900                                                                          
066000     MOVE WS-DEC-PART(1:1) TO WS-DIGIT-CHAR.                              
066100     MOVE WS-DIGIT-NUM     TO WS-DEC-ACCUM-1.                             
066200     MOVE WS-DEC-PART(2:1) TO WS-DIGIT-CHAR.                              
066300     MOVE WS-DIGIT-NUM     TO WS-DEC-ACCUM-2.                             
066400                                                                          
066500     COMPUTE WS-AMOUNT-NUM =                                              
066600         WS-INT-ACCUM + (WS-DEC-ACCUM-1 * 10 + WS-DEC-ACCUM-2)            
066700                        / 100.                                            
066800                                                                          
066900                                                                          
067000 2126-INT-ACCUM-SCAN.                                                     
067100     IF WS-INT-PART(WS-AW-SUB:1) NOT = ","    AND                         
067200        WS-INT-PART(WS-AW-SUB:1) NOT = "."    AND                         
067300        WS-INT-PART(WS-AW-SUB:1) NOT = SPACE                              
067400         MOVE WS-INT-PART(WS-AW-SUB:1) TO WS-DIGIT-CHAR                   
067500         COMPUTE WS-INT-ACCUM =                                           
067600             WS-INT-ACCUM * 10 + WS-DIGIT-NUM                             
067700     END-IF.                                                              
067800     ADD 1 TO WS-AW-SUB.                                                  
067900                                                                          
068000                                                                          
068100 2130-PARSE-DR-CR.                                                        
068200*    AMOUNT TEXT WAS BLANK - FALL BACK TO DEBIT/CREDIT COLUMNS.           
068300*    CREDIT WINS WHEN BOTH ARE PRESENT (APPLIED AFTER DEBIT).             
068400*    BOTH COLUMNS ARE UNSIGNED TEXT - NO SIGN TO STRIP.                   
068500     MOVE "NO " TO WS-DEBIT-VALID-SW WS-CREDIT-VALID-SW.                  
068600     MOVE ZERO  TO WS-DEBIT-NUM WS-CREDIT-NUM.                            
068700                                                                          
068800     IF STMT-DEBIT-TEXT NOT = SPACES                                      
068900         MOVE STMT-DEBIT-TEXT TO DR-CR-WORK                               
069000         PERFORM 2135-DRCR-TO-NUM THRU 2135-EXIT                          
069100         IF WS-DRCR-VALID-SW = "YES"                                      
069200             MOVE WS-DRCR-RESULT TO WS-DEBIT-NUM                          
069300             MOVE "YES" TO WS-DEBIT-VALID-SW                              
069400         END-IF                                                           
069500     END-IF.                                                              
069600                                                                          
069700     IF STMT-CREDIT-TEXT NOT = SPACES                                     
069800         MOVE STMT-CREDIT-TEXT TO DR-CR-WORK                              
069900         PERFORM 2135-DRCR-TO-NUM THRU 2135-EXIT                          
070000         IF WS-DRCR-VALID-SW = "YES"                                      
070100             MOVE WS-DRCR-RESULT TO WS-CREDIT-NUM                         
070200             MOVE "YES" TO WS-CREDIT-VALID-SW                             
070300         END-IF                                                           
070400     END-IF.                                                              
070500                                                                          
070600     IF WS-CREDIT-VALID-SW = "YES"                                        
070700         MOVE WS-CREDIT-NUM TO C-BATCH-TOTAL                              
070800         MOVE "YES" TO WS-AMOUNT-VALID-SW                                 
070900     ELSE                                                                 
071000         IF WS-DEBIT-VALID-SW = "YES"                                     
071100             COMPUTE C-BATCH-TOTAL = WS-DEBIT-NUM * -1                    
071200             MOVE "YES" TO WS-AMOUNT-VALID-SW                             
071300         END-IF                                                           
071400     END-IF.                                                              
071500                                                                          
071600     IF C-BATCH-TOTAL = ZERO AND                                          
071700        WS-DEBIT-VALID-SW = "NO " AND                                     
071800        WS-CREDIT-VALID-SW = "NO "                                        
071900         MOVE "NO " TO WS-AMOUNT-VALID-SW                                 
072000     END-IF.                                                              
072100                                                                          
072200                                                                          
072300 2135-DRCR-TO-NUM.                                                        
072400*    SCAN A 12-BYTE UNSIGNED DEBIT/CREDIT FIELD, LOCATE THE               
072500*    DECIMAL POINT IF ANY, AND ACCUMULATE ITS DIGITS.                     
072600     MOVE "NO " TO WS-DRCR-VALID-SW.                                      
072700     MOVE ZERO  TO WS-DRCR-DOT-POS WS-DRCR-INT-ACCUM                      
072800                   WS-DRCR-DEC-ACCUM.                                     
072900                                                                          
073000     IF DR-CR-WORK = SPACES                                               
073100         GO TO 2135-EXIT                                                  
073200     END-IF.                                                              
073300                                                                          
073400     MOVE 1 TO WS-DRCR-SUB.                                               
073500     PERFORM 2136-DRCR-DOT-SCAN UNTIL WS-DRCR-SUB > 12.                   
073600                                                                          
073700     MOVE 1 TO WS-DRCR-SUB.                                               
073800     PERFORM 2137-DRCR-DIGIT-SCAN UNTIL WS-DRCR-SUB > 12.                 
073900                                                                          
074000     IF WS-DRCR-DOT-POS = 11                                              
074100         COMPUTE WS-DRCR-DEC-ACCUM = WS-DRCR-DEC-ACCUM * 10               
074200     END-IF.                                                              
074300                                                                          
074400     COMPUTE WS-DRCR-RESULT =                                             
074500         WS-DRCR-INT-ACCUM + (WS-DRCR-DEC-ACCUM / 100).                   
074600                                                                          
074700 2135-EXIT.                                                               
074800     EXIT.                                                                
074900                                                                          
075000                                                                          
075100 2136-DRCR-DOT-SCAN.                                                      
075200     IF DRCR-CHAR(WS-DRCR-SUB) = "."                                      
075300         MOVE WS-DRCR-SUB TO WS-DRCR-DOT-POS                              
075400     END-IF.                                                              
075500     ADD 1 TO WS-DRCR-SUB.                                                
075600                                                                          
075700                                                                          
075800 2137-DRCR-DIGIT-SCAN.                                                    
075900     IF DRCR-CHAR(WS-DRCR-SUB) NOT = "."    AND                           
076000        DRCR-CHAR(WS-DRCR-SUB) NOT = ","    AND                           
076100        DRCR-CHAR(WS-DRCR-SUB) NOT = SPACE                                
076200         MOVE DRCR-CHAR(WS-DRCR-SUB) TO WS-DIGIT-CHAR                     
076300         IF WS-DRCR-DOT-POS = 0 OR                                        
076400            WS-DRCR-SUB < WS-DRCR-DOT-POS                                 
076500             COMPUTE WS-DRCR-INT-ACCUM =                                  
076600                 WS-DRCR-INT-ACCUM * 10 + WS-DIGIT-NUM                    
076700             MOVE "YES" TO WS-DRCR-VALID-SW                               
076800         ELSE                                                             
076900             IF WS-DRCR-SUB = WS-DRCR-DOT-POS + 1 OR                      
077000                WS-DRCR-SUB = WS-DRCR-DOT-POS + 2                         
077100                 COMPUTE WS-DRCR-DEC-ACCUM =                              
077200                     WS-DRCR-DEC-ACCUM * 10 + WS-DIGIT-NUM                
077300                 MOVE "YES" TO WS-DRCR-VALID-SW                           
077400             END-IF                                                       
077500         END-IF                                                           
077600     END-IF.                                                              
077700     ADD 1 TO WS-DRCR-SUB.                                                
077800                                                                          
077900                                                                          
078000 2200-ERROR-PRT.                                                          
078100     ADD 1 TO C-LINES-REJECTED.                                           
078200     MOVE C-LINES-READ TO O-ERR-LINE-NO.                                  
078300     MOVE WS-ERR-MSG   TO O-ERR-MSG.                                      
078400                                                                          
078500     WRITE PRTLINE-ERR FROM ERROR-LINE                                    
078600         AFTER ADVANCING 1 LINE                                           
078700         AT EOP                                                           
078800             PERFORM 9950-ERR-HEADING.                                    
078900                                                                          
079000     ADD 1 TO WS-ERR-PCTR.                                                
079100     PERFORM 9000-READ.                                                   
079200                                                                          
079300                                                                          
079400 2300-CALCS.                                                              
079500     ADD 1 TO C-LINES-IMPORTED.                                           
079600                                                                          
079700     MOVE C-LINES-IMPORTED TO WS-TXN-SEQ-DISPLAY.                         
079800     STRING "TX" WS-TXN-SEQ-DISPLAY(2:6) DELIMITED BY SIZE                
079900         INTO TXN-ID.                                                     
080000     MOVE PARM-USER-ID       TO TXN-USER-ID.                              
080100     MOVE PARM-ACCT-ID       TO TXN-ACCT-ID.                              
080200     MOVE WS-TXN-DATE-OUT    TO TXN-DATE.                                 
080300     MOVE C-BATCH-TOTAL      TO TXN-AMOUNT.                               
080400     MOVE SPACES             TO TXN-CATEGORY-ID.                          
080500     MOVE STMT-DESC          TO TXN-DESC.                                 
080600     MOVE "N"                TO TXN-RECURRING-FLAG.                       
080700     MOVE "N"                TO TXN-MANUAL-FLAG.                          
080800     MOVE "C"                TO TXN-STATUS.                               
080900     MOVE "N"                TO TXN-DELETED-FLAG.                         
081000                                                                          
081100                                                                          
081200 2400-OUTPUT.                                                             
081300     WRITE TRANS-REC.                                                     
081400                                                                          
081500     MOVE TXN-ID       TO O-TXN-ID.                                       
081600     MOVE TXN-USER-ID  TO O-USER-ID.                                      
081700     MOVE TXN-ACCT-ID  TO O-ACCT-ID.                                      
081800     MOVE TXN-DATE     TO O-TXN-DATE.                                     
081900     MOVE TXN-AMOUNT   TO O-AMOUNT.                                       
082000     MOVE TXN-DESC     TO O-DESC.                                         
082100                                                                          
082200     WRITE PRTLINE FROM DETAIL-LINE                                       
082300         AFTER ADVANCING 1 LINE                                           
082400         AT EOP                                                           
082500             PERFORM 9900-HEADING.                                        
082600                                                                          
082700     PERFORM 9000-READ.                                                   
082800                                                                          
082900                                                                          
083000 3000-CLOSING.                                                            
083100     CLOSE STMT-FILE.                                                     
083200     CLOSE TRANS-FILE.                                                    
083300                                                                          
083400     PERFORM 3100-ACCT-POST.                                              
083500     PERFORM 3200-IMPORT-HIST.                                            
083600                                                                          
083700     IF WS-ACCT-FOUND-SW = "YES" AND C-LINES-IMPORTED > 0                 
083800         PERFORM 3300-BUDGET-RECALC THRU 3390-EXIT                        
083900     END-IF.                                                              
084000                                                                          
084100     PERFORM 3400-GRAND-TOTAL.                                            
084200                                                                          
084300     CLOSE PRTOUT.                                                        
084400     CLOSE PRTOUTERR.                                                     
084500                                                                          
084600                                                                          
084700 3100-ACCT-POST.                                                          
084800*    SEQUENTIAL SCAN OF THE ACCOUNT MASTER FOR THE POSTED                 
084900*    ACCOUNT; ADD THE BATCH TOTAL AND REWRITE IN PLACE.                   
085000     MOVE "NO " TO WS-ACCT-FOUND-SW WS-EOF-ACCT-SW.                       
085100     OPEN I-O ACCT-FILE.                                                  
085200                                                                          
085300     PERFORM 3110-ACCT-READ.                                              
085400     PERFORM 3120-ACCT-SCAN                                               
085500         UNTIL WS-EOF-ACCT-SW = "YES" OR WS-ACCT-FOUND-SW = "YES".        
085600                                                                          
085700     CLOSE ACCT-FILE.                                                     
085800                                                                          
085900                                                                          
086000 3110-ACCT-READ.                                                          
086100     READ ACCT-FILE                                                       
086200         AT END                                                           
086300             MOVE "YES" TO WS-EOF-ACCT-SW.                                
086400                                                                          
086500                                                                          
086600 3120-ACCT-SCAN.                                                          
086700     IF ACCT-ID = PARM-ACCT-ID                                            
086800         MOVE "YES" TO WS-ACCT-FOUND-SW                                   
086900         MOVE ACCT-BALANCE TO C-OLD-BALANCE                               
087000         COMPUTE ACCT-BALANCE =                                           
087100             ACCT-BALANCE + C-BATCH-TOTAL                                 
087200         MOVE ACCT-BALANCE TO C-NEW-BALANCE                               
087300         REWRITE ACCT-REC                                                 
087400     ELSE                                                                 
087500         PERFORM 3110-ACCT-READ                                           
087600     END-IF.                                                              
087700                                                                          
087800                                                                          
087900 3200-IMPORT-HIST.                                                        
088000     MOVE PARM-USER-ID     TO IMPH-USER-ID.                               
088100     MOVE PARM-ACCT-ID     TO IMPH-ACCT-ID.                               
088200     MOVE C-LINES-IMPORTED TO IMPH-TXN-COUNT.                             
088300     MOVE C-LINES-REJECTED TO IMPH-ERR-COUNT.                             
088400                                                                          
088500     IF WS-ACCT-FOUND-SW = "YES"                                          
088600         MOVE "SUCCESS " TO IMPH-STATUS                                   
088700     ELSE                                                                 
088800         MOVE "FAILED  " TO IMPH-STATUS                                   
088900     END-IF.                                                              
089000                                                                          
089100     OPEN EXTEND IMPH-FILE.                                               
089200     WRITE IMPH-REC.                                                      
089300     CLOSE IMPH-FILE.                                                     
089400                                                                          
089500                                                                          
089600 3300-BUDGET-RECALC.                                                      
089700*    RE-EVALUATE THIS USER'S ACTIVE BUDGETS ACROSS ALL                    
089800*    CATEGORIES NOW THAT NEW TRANSACTIONS HAVE POSTED.                    
089900     PERFORM 3310-PREF-LOOKUP.                                            
090000     IF WS-PREF-FOUND-SW = "NO "                                          
090100         GO TO 3390-EXIT                                                  
090200     END-IF.                                                              
090300                                                                          
090400     OPEN INPUT BUDG-FILE.                                                
090500     MOVE "NO " TO WS-EOF-BUDG-SW.                                        
090600     PERFORM 3350-READ-BUDG.                                              
090700                                                                          
090800     PERFORM 3360-BUDG-SCAN                                               
090900         UNTIL WS-EOF-BUDG-SW = "YES".                                    
091000                                                                          
091100     CLOSE BUDG-FILE.                                                     
091200                                                                          
091300 3390-EXIT.                                                               
091400     EXIT.                                                                
091500                                                                          
091600                                                                          
091700 3310-PREF-LOOKUP.                                                        
091800     MOVE "NO " TO WS-PREF-FOUND-SW.                                      
091900     OPEN INPUT PREF-FILE.                                                
092000     MOVE "NO " TO WS-EOF-PREF-SW.                                        
092100                                                                          
092200     PERFORM 3311-PREF-READ.                                              
092300     PERFORM 3312-PREF-SCAN                                               
092400         UNTIL WS-EOF-PREF-SW = "YES" OR WS-PREF-FOUND-SW = "YES".        
092500                                                                          
092600     CLOSE PREF-FILE.                                                     
092700                                                                          
092800                                                                          
092900 3311-PREF-READ.                                                          
093000     READ PREF-FILE                                                       
093100         AT END                                                           
093200             MOVE "YES" TO WS-EOF-PREF-SW.                                
093300                                                                          
093400                                                                          
093500 3312-PREF-SCAN.                                                          
093600     IF PREF-USER-ID = PARM-USER-ID                                       
093700         MOVE "YES" TO WS-PREF-FOUND-SW                                   
093800     ELSE                                                                 
093900         PERFORM 3311-PREF-READ                                           
094000     END-IF.                                                              
094100                                                                          
094200                                                                          
094300 3320-CALCS.                                                              
094400*    PERIOD SPEND = SUM OF ABS(AMOUNT) OVER COMPLETED, NOT                
094500*    DELETED, EXPENSE TRANSACTIONS IN THIS CATEGORY/PERIOD.               
094600*    THE FILTER ALREADY LIMITS US TO AMOUNT < 0, SO SUBTRACTING           
094700*    THE SIGNED AMOUNT ADDS ITS ABSOLUTE VALUE.                           
094800     MOVE ZERO TO C-PERIOD-SPEND.                                         
094900     OPEN INPUT TRANS-FILE.                                               
095000     MOVE "NO " TO WS-EOF-TRANS-SW.                                       
095100                                                                          
095200     PERFORM 3321-TRANS-READ.                                             
095300     PERFORM 3322-TRANS-SCAN                                              
095400         UNTIL WS-EOF-TRANS-SW = "YES".                                   
095500                                                                          
095600     CLOSE TRANS-FILE.                                                    
095700                                                                          
095800     IF BUDG-AMOUNT = ZERO                                                
095900         MOVE ZERO TO C-PCT-SPENT                                         
096000     ELSE                                                                 
096100         COMPUTE C-PCT-SPENT ROUNDED =                                    
096200             (C-PERIOD-SPEND / BUDG-AMOUNT) * 100                         
096300     END-IF.                                                              
096400                                                                          
096500                                                                          
096600 3321-TRANS-READ.                                                         
096700     READ TRANS-FILE                                                      
096800         AT END                                                           
096900             MOVE "YES" TO WS-EOF-TRANS-SW.                               
097000                                                                          
097100                                                                          
097200 3322-TRANS-SCAN.                                                         
097300     IF TXN-USER-ID = BUDG-USER-ID           AND                          
097400        TXN-CATEGORY-ID = BUDG-CATEGORY-ID    AND                         
097500        TXN-STATUS = "C"                      AND                         
097600        TXN-DELETED-FLAG = "N"                AND                         
097700        TXN-AMOUNT < 0                        AND                         
097800        TXN-DATE NOT < BUDG-PERIOD-START       AND                        
097900        TXN-DATE NOT > BUDG-PERIOD-END                                    
098000         COMPUTE C-PERIOD-SPEND = C-PERIOD-SPEND - TXN-AMOUNT             
098100     END-IF.                                                              
098200     PERFORM 3321-TRANS-READ.                                             
098300                                                                          
098400                                                                          
098500 3330-OUTPUT.                                                             
098600     IF BUDG-AMOUNT = ZERO                                                
098700         GO TO 3330-EXIT                                                  
098800     END-IF.                                                              
098900                                                                          
099000     IF (C-PERIOD-SPEND / BUDG-AMOUNT) NOT >=                             
099100                                       BUDG-WARN-THRESH                   
099200         GO TO 3330-EXIT                                                  
099300     END-IF.                                                              
099400                                                                          
099500     ADD 1 TO WS-EVENT-SEQ.                                               
099600     STRING "EV" WS-EVENT-SEQ DELIMITED BY SIZE INTO EVNT-ID.             
099700     MOVE BUDG-ID       TO EVNT-BUDGET-ID.                                
099800     MOVE BUDG-USER-ID  TO EVNT-USER-ID.                                  
099900     MOVE C-PCT-SPENT   TO EVNT-PCT.                                      
100000     MOVE C-PERIOD-SPEND TO EVNT-SPENT.                                   
100100     MOVE BUDG-AMOUNT   TO EVNT-BUDGET-AMT.                               
100200                                                                          
100300     IF (C-PERIOD-SPEND / BUDG-AMOUNT) >= BUDG-CRIT-THRESH                
100400         MOVE "CRITICAL" TO EVNT-TYPE                                     
100500     ELSE                                                                 
100600         MOVE "WARNING " TO EVNT-TYPE                                     
100700     END-IF.                                                              
100800                                                                          
100900     OPEN EXTEND EVNT-FILE.                                               
101000     WRITE EVNT-REC.                                                      
101100     CLOSE EVNT-FILE.                                                     
101200     ADD 1 TO C-EVENTS-CREATED.                                           
101300                                                                          
101400     IF EVNT-TYPE = "WARNING " AND                                        
101500        PREF-BUDG-WARN-ENAB = "Y"                                         
101600         PERFORM 3340-NOTF-TEXT                                           
101700     END-IF.                                                              
101800     IF EVNT-TYPE = "CRITICAL" AND                                        
101900        PREF-BUDG-EXCD-ENAB = "Y"                                         
102000         PERFORM 3340-NOTF-TEXT                                           
102100     END-IF.                                                              
102200                                                                          
102300 3330-EXIT.                                                               
102400     EXIT.                                                                
102500                                                                          
102600                                                                          
102700 3340-NOTF-TEXT.                                                          
102800     STRING "NT" WS-EVENT-SEQ DELIMITED BY SIZE INTO NOTF-ID.             
102900     MOVE BUDG-USER-ID TO NOTF-USER-ID.                                   
103000                                                                          
103100     IF EVNT-TYPE = "WARNING "                                            
103200         MOVE "BW" TO NOTF-TYPE                                           
103300         MOVE "BUDGET WARNING" TO NOTF-TITLE                              
103400     ELSE                                                                 
103500         MOVE "BE" TO NOTF-TYPE                                           
103600         MOVE "BUDGET EXCEEDED" TO NOTF-TITLE                             
103700     END-IF.                                                              
103800                                                                          
103900     STRING C-PCT-SPENT "% SPENT OF " BUDG-AMOUNT                         
104000            " (SPENT " C-PERIOD-SPEND ")"                                 
104100         DELIMITED BY SIZE INTO NOTF-BODY.                                
104200                                                                          
104300     MOVE "N" TO NOTF-READ-FLAG.                                          
104400                                                                          
104500     OPEN EXTEND NOTF-FILE.                                               
104600     WRITE NOTF-REC.                                                      
104700     CLOSE NOTF-FILE.                                                     
104800                                                                          
104900                                                                          
105000 3350-READ-BUDG.                                                          
105100     READ BUDG-FILE                                                       
105200         AT END                                                           
105300             MOVE "YES" TO WS-EOF-BUDG-SW.                                
105400                                                                          
105500                                                                          
105600 3360-BUDG-SCAN.                                                          
105700     IF BUDG-USER-ID = PARM-USER-ID AND                                   
105800        BUDG-ACTIVE-FLAG = "Y"                                            
105900         ADD 1 TO C-BUDGETS-EVAL                                          
106000         PERFORM 3320-CALCS                                               
106100         PERFORM 3330-OUTPUT                                              
106200     END-IF.                                                              
106300     PERFORM 3350-READ-BUDG.                                              
106400                                                                          
106500                                                                          
106600 3400-GRAND-TOTAL.                                                        
106700     MOVE C-LINES-READ     TO O-LINES-READ.                               
106800     MOVE C-LINES-IMPORTED TO O-LINES-IMP.                                
106900     MOVE C-LINES-REJECTED TO O-LINES-REJ.                                
107000     MOVE C-BATCH-TOTAL    TO O-BATCH-TOTAL.                              
107100     MOVE C-OLD-BALANCE    TO O-OLD-BAL.                                  
107200     MOVE C-NEW-BALANCE    TO O-NEW-BAL.                                  
107300                                                                          
107400     WRITE PRTLINE FROM IMPORT-TOTAL-LINE                                 
107500         AFTER ADVANCING 2 LINES.                                         
107600     WRITE PRTLINE FROM IMPORTED-LINE                                     
107700         AFTER ADVANCING 1 LINE.                                          
107800     WRITE PRTLINE FROM REJECTED-LINE                                     
107900         AFTER ADVANCING 1 LINE.                                          
108000     WRITE PRTLINE FROM BATCH-TOTAL-LINE                                  
108100         AFTER ADVANCING 1 LINE.                                          
108200     WRITE PRTLINE FROM BALANCE-LINE                                      
108300         AFTER ADVANCING 1 LINE.                                          
108400                                                                          
108500     MOVE C-LINES-REJECTED TO O-ERR-TOTAL.                                
108600     WRITE PRTLINE-ERR FROM ERR-TOTAL-LINE                                
108700         AFTER ADVANCING 2 LINES.                                         
108800                                                                          
108900                                                                          
109000 9000-READ.                                                               
109100     READ STMT-FILE                                                       
109200         AT END                                                           
109300             MOVE "NO " TO WS-MORE-RECS.                                  
109400                                                                          
109500                                                                          
109600 9900-HEADING.                                                            
109700     ADD 1 TO WS-PCTR.                                                    
109800     MOVE WS-PCTR TO O-PCTR.                                              
109900                                                                          
110000     WRITE PRTLINE FROM COMPANY-TITLE                                     
110100         AFTER ADVANCING PAGE.                                            
110200     WRITE PRTLINE FROM COLUMN-HEADING-1                                  
110300         AFTER ADVANCING 2 LINES.                                         
110400     WRITE PRTLINE FROM BLANK-LINE                                        
110500         AFTER ADVANCING 1 LINE.                                          
110600                                                                          
110700                                                                          
110800 9950-ERR-HEADING.                                                        
110900     ADD 1 TO WS-ERR-PCTR.                                                
111000                                                                          
111100     WRITE PRTLINE-ERR FROM ERR-COLUMN-HEADING                            
111200         AFTER ADVANCING PAGE.                                            
