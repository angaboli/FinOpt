000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.          TXNMAINT.                                           
000300 AUTHOR.              T. MCCARDLE.                                        
000400 INSTALLATION.        FINOPT DATA PROCESSING CENTER.                      
000500 DATE-WRITTEN.        08/04/88.                                           
000600 DATE-COMPILED.       08/04/88.                                           
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.                   
000800                                                                          
000900***************************************************************           
001000* TXNMAINT  -  MANUAL TRANSACTION MAINTENANCE                 *           
001100*                                                              *          
001200* READS A DECK OF MAINTENANCE REQUESTS (CREATE, AMEND, OR      *          
001300* CANCEL) AGAINST THE TRANSACTION MASTER, VALIDATES EACH ONE,  *          
001400* APPLIES IT, KEEPS THE OWNING ACCOUNT'S BALANCE IN STEP, AND  *          
001500* PRINTS A DISPOSITION LINE FOR EVERY REQUEST.                 *          
001600***************************************************************           
001700* CHANGE LOG                                                              
001800*---------------------------------------------------------------          
001900* 08/04/88  TFM  INITIAL RELEASE.                                         
002000* 02/17/89  TFM  REQ 0121 - REJECT AMEND/CANCEL ON NON-MANUAL             
002100*                TRANSACTIONS.                                            
002200* 10/05/90  DPO  BUG 0241 - CANCEL LEFT BALANCE UNCHANGED.                
002300* 06/22/92  DPO  REQ 0277 - ACCOUNT MUST BELONG TO REQUEST'S              
002400*                USER-ID, NOT JUST EXIST.                                 
002500* 01/30/94  LJF  BUG 0318 - DOUBLE-CANCEL ALLOWED ON SAME TXN.            
002600* 11/11/96  LJF  REQ 0371 - DISPOSITION REPORT ADDED.                     
002700* 03/19/99  DPO  Y2K RMD 1132 - 4-DIGIT YEAR ON CREATE DATES.             
002800* 09/28/99  DPO  Y2K RMD 1132 - VERIFIED CENTURY BREAKDOWN.               
002900* 07/08/03  MHU  BUG 0442 - AMEND DIFF SIGN REVERSED ON CREDIT.           
003000* 12/02/05  MHU  REQ 0479 - GRAND TOTAL LINE PER DISPOSITION.             
003100* 08/14/08  TFM  BUG 0491 - MAINT-REC 05-LEVELS SUMMED TO 87              
003200*                BYTES AGAINST AN 80-CHARACTER RECORD.  FILLER            
003300*                CUT TO X(03) TO MATCH THE 80-BYTE REQUEST CARD.          
003400* 08/14/08  TFM  BUG 0492 - ACCT-FILE LEFT OPEN ON AN "ACCOUNT            
003500*                NOT FOUND" REJECT, ABENDING THE NEXT REQUEST'S           
003600*                OPEN.  2110-ACCT-LOOKUP NOW CLOSES ON NOT-FOUND,         
003700*                SAME AS 2210-TXN-LOOKUP ALREADY DOES.                    
003800***************************************************************           
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT MAINT-FILE ASSIGN TO MAINTIN                                  
004800         ORGANIZATION IS LINE SEQUENTIAL.                                 
004900                                                                          
005000     SELECT TRANS-FILE ASSIGN TO TRANMSTR                                 
005100         ORGANIZATION IS SEQUENTIAL.                                      
005200                                                                          
005300     SELECT ACCT-FILE ASSIGN TO ACCTMSTR                                  
005400         ORGANIZATION IS SEQUENTIAL.                                      
005500                                                                          
005600     SELECT PRTOUT ASSIGN TO PRTOUT                                       
005700         ORGANIZATION IS RECORD SEQUENTIAL.                               
005800                                                                          
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100                                                                          
006200*    MAINT-REC IS A SHOP-DEFINED REQUEST CARD - ONE LINE PER              
006300*    MANUAL MAINTENANCE ACTION FED TO THIS PROGRAM BY THE                 
006400*    ONLINE FRONT END'S NIGHTLY EXTRACT.                                  
006500 FD  MAINT-FILE                                                           
006600     LABEL RECORD IS STANDARD                                             
006700     RECORD CONTAINS 80 CHARACTERS                                        
006800     DATA RECORD IS MAINT-REC.                                            
006900                                                                          
007000 01  MAINT-REC.                                                           
007100     05  MAINT-OP-CODE           PIC X(01).                               
007200     05  MAINT-USER-ID           PIC X(08).                               
007300     05  MAINT-ACCT-ID           PIC X(08).                               
007400     05  MAINT-TXN-ID            PIC X(08).                               
007500     05  MAINT-DATE              PIC 9(08).                               
007600     05  MAINT-AMOUNT            PIC S9(09)V99.                           
007700     05  MAINT-CATEGORY-ID       PIC X(08).                               
007800     05  MAINT-DESC              PIC X(25).                               
007900     05  FILLER                  PIC X(03).                               
008000                                                                          
008100 FD  TRANS-FILE                                                           
008200     LABEL RECORD IS STANDARD                                             
008300     RECORD CONTAINS 81 CHARACTERS                                        
008400     DATA RECORD IS TRANS-REC.                                            
008500                                                                          
008600 01  TRANS-REC.                                                           
008700     05  TXN-ID                  PIC X(08).                               
008800     05  TXN-USER-ID             PIC X(08).                               
008900     05  TXN-ACCT-ID             PIC X(08).                               
009000     05  TXN-DATE                PIC 9(08).                               
009100     05  TXN-AMOUNT              PIC S9(09)V99.                           
009200     05  TXN-CATEGORY-ID         PIC X(08).                               
009300     05  TXN-DESC                PIC X(25).                               
009400     05  TXN-RECURRING-FLAG      PIC X(01).                               
009500     05  TXN-MANUAL-FLAG         PIC X(01).                               
009600     05  TXN-STATUS              PIC X(01).                               
009700     05  TXN-DELETED-FLAG        PIC X(01).                               
009800     05  FILLER                  PIC X(01).                               
009900                                                                          
010000 FD  ACCT-FILE                                                            
010100     LABEL RECORD IS STANDARD                                             
010200     RECORD CONTAINS 80 CHARACTERS                                        
010300     DATA RECORD IS ACCT-REC.                                             
010400                                                                          
010500 01  ACCT-REC.                                                            
010600     05  ACCT-ID                 PIC X(08).                               
010700     05  ACCT-USER-ID            PIC X(08).                               
010800     05  ACCT-NAME               PIC X(20).                               
010900     05  ACCT-TYPE               PIC X(02).                               
011000     05  ACCT-OWNER-SCOPE        PIC X(01).                               
011100     05  ACCT-CURRENCY           PIC X(03).                               
011200     05  ACCT-BALANCE            PIC S9(09)V99.                           
011300     05  ACCT-ACTIVE-FLAG        PIC X(01).                               
011400     05  FILLER                  PIC X(26).                               
011500                                                                          
011600 FD  PRTOUT                                                               
011700     LABEL RECORD IS OMITTED                                              
011800     RECORD CONTAINS 132 CHARACTERS                                       
011900     LINAGE IS 60 WITH FOOTING AT 55                                      
012000     DATA RECORD IS PRTLINE.                                              
012100                                                                          
012200 01  PRTLINE                     PIC X(132).                              
012300                                                                          
012400 WORKING-STORAGE SECTION.                                                 
012500                                                                          
012600 77  MORE-RECS                   PIC XXX     VALUE "YES".                 
012700 77  WS-EOF-ACCT-SW              PIC XXX     VALUE "NO ".                 
012800 77  WS-ACCT-FOUND-SW            PIC XXX     VALUE "NO ".                 
012900 77  WS-EOF-TRANS-SW             PIC XXX     VALUE "NO ".                 
013000 77  WS-TXN-FOUND-SW             PIC XXX     VALUE "NO ".                 
013100 77  WS-TXN-SEQ                  PIC 9(06)   VALUE ZERO COMP.             
013200 77  C-PCTR                      PIC 99      VALUE ZERO COMP.             
013300                                                                          
013400 01  WORK-AREA.                                                           
013500     05  C-REQ-CTR               PIC 9(05)   VALUE ZERO COMP.             
013600     05  C-CREATE-CTR            PIC 9(05)   VALUE ZERO COMP.             
013700     05  C-AMEND-CTR             PIC 9(05)   VALUE ZERO COMP.             
013800     05  C-CANCEL-CTR            PIC 9(05)   VALUE ZERO COMP.             
013900     05  C-REJECT-CTR            PIC 9(05)   VALUE ZERO COMP.             
014000     05  C-OLD-AMOUNT            PIC S9(09)V99 VALUE ZERO.                
014100     05  C-AMOUNT-DIFF           PIC S9(09)V99 VALUE ZERO.                
014200     05  WS-DISP-TEXT            PIC X(30)   VALUE SPACES.                
014300     05  WS-REJECT-SW            PIC XXX     VALUE "NO ".                 
014400                                                                          
014500 01  I-DATE-FLD.                                                          
014600     05  I-CCYY                  PIC 9(04).                               
014700     05  I-MM                    PIC 9(02).                               
014800     05  I-DD                    PIC 9(02).                               
014900                                                                          
015000 01  I-DATE-NUM REDEFINES I-DATE-FLD                                      
015100                                 PIC 9(08).                               
015200                                                                          
015300 01  OP-CODE-TBL-WORK            PIC X(24)                                
015400         VALUE "CREATE  AMEND   CANCEL  ".                                
015500                                                                          
015600 01  OP-CODE-TBL REDEFINES OP-CODE-TBL-WORK.                              
015700     05  OP-CODE-NAME            PIC X(08) OCCURS 3 TIMES.                
015800                                                                          
015900 01  COMPANY-TITLE.                                                       
016000     05  FILLER          PIC X(06)   VALUE "DATE:".                       
016100     05  O-MONTH         PIC 99.                                          
016200     05  FILLER          PIC X       VALUE "/".                           
016300     05  O-DAY           PIC 99.                                          
016400     05  FILLER          PIC X       VALUE "/".                           
016500     05  O-YEAR          PIC 9(04).                                       
016600     05  FILLER          PIC X(30)   VALUE SPACES.                        
016700     05  FILLER          PIC X(28)   VALUE                                
016800         "FINOPT NIGHTLY BATCH - MANUA".                                  
016900     05  FILLER          PIC X(28)   VALUE                                
017000         "L TRANSACTION MAINTENANCE   ".                                  
017100     05  FILLER          PIC X(16)   VALUE SPACES.                        
017200     05  FILLER          PIC X(06)   VALUE "PAGE:".                       
017300     05  O-PCTR          PIC Z9.                                          
017400                                                                          
017500 01  COLUMN-HEADING-1.                                                    
017600     05  FILLER          PIC X(06)   VALUE "OPCODE".                      
017700     05  FILLER          PIC X(04)   VALUE SPACES.                        
017800     05  FILLER          PIC X(07)   VALUE "USER-ID".                     
017900     05  FILLER          PIC X(05)   VALUE SPACES.                        
018000     05  FILLER          PIC X(06)   VALUE "TXN-ID".                      
018100     05  FILLER          PIC X(06)   VALUE SPACES.                        
018200     05  FILLER          PIC X(06)   VALUE "AMOUNT".                      
018300     05  FILLER          PIC X(08)   VALUE SPACES.                        
018400     05  FILLER          PIC X(11)   VALUE "DISPOSITION".                 
018500     05  FILLER          PIC X(61)   VALUE SPACES.                        
018600                                                                          
018700 01  DETAIL-LINE.                                                         
018800     05  O-OP-NAME           PIC X(10).                                   
018900     05  O-USER-ID           PIC X(10).                                   
019000     05  O-TXN-ID            PIC X(10).                                   
019100     05  O-AMOUNT            PIC $$,$$$,$$9.99-.                          
019200     05  FILLER              PIC X(02) VALUE SPACES.                      
019300     05  O-DISPOSITION       PIC X(30).                                   
019400     05  FILLER              PIC X(56) VALUE SPACES.                      
019500                                                                          
019600 01  DETAIL-LINE-CHARS REDEFINES DETAIL-LINE                              
019700                                 PIC X(132).                              
019800                                                                          
019900 01  GRANDTOTAL-LINE.                                                     
020000     05  FILLER              PIC X(06)  VALUE SPACES.                     
020100     05  FILLER              PIC X(15)  VALUE "REQUESTS READ:".           
020200     05  O-GT-REQ            PIC ZZ,ZZ9.                                  
020300     05  FILLER              PIC X(05)  VALUE SPACES.                     
020400     05  FILLER              PIC X(09)  VALUE "CREATED: ".                
020500     05  O-GT-CREATE         PIC ZZ,ZZ9.                                  
020600     05  FILLER              PIC X(05)  VALUE SPACES.                     
020700     05  FILLER              PIC X(08)  VALUE "AMENDED".                  
020800     05  FILLER              PIC X(02)  VALUE ": ".                       
020900     05  O-GT-AMEND          PIC ZZ,ZZ9.                                  
021000     05  FILLER              PIC X(05)  VALUE SPACES.                     
021100     05  FILLER              PIC X(09)  VALUE "CANCELED:".                
021200     05  O-GT-CANCEL         PIC ZZ,ZZ9.                                  
021300     05  FILLER              PIC X(05)  VALUE SPACES.                     
021400     05  FILLER              PIC X(09)  VALUE "REJECTED:".                
021500     05  O-GT-REJECT         PIC ZZ,ZZ9.                                  
021600     05  FILLER              PIC X(29)  VALUE SPACES.                     
021700                                                                          
021800 01  BLANK-LINE.                                                          
021900     05  FILLER              PIC X(132)  VALUE SPACES.                    
022000                                                                          
022100                                                                          
022200 PROCEDURE DIVISION.                                                      
022300                                                                          
022400 0000-TXNMAINT.                                                           
022500     PERFORM 1000-INIT.                                                   
022600     PERFORM 2000-MAINLINE                                                
022700         UNTIL MORE-RECS = "NO ".                                         
022800     PERFORM 3000-CLOSING.                                                
022900     STOP RUN.                                                            
023000                                                                          
023100                                                                          
023200 1000-INIT.                                                               
023300     MOVE FUNCTION CURRENT-DATE TO I-DATE-NUM.                            
023400     MOVE I-DD   TO O-DAY.                                                
023500     MOVE I-MM   TO O-MONTH.                                              
023600     MOVE I-CCYY TO O-YEAR.                                               
023700                                                                          
023800     OPEN INPUT MAINT-FILE.                                               
023900     OPEN OUTPUT PRTOUT.                                                  
024000                                                                          
024100     PERFORM 9000-READ.                                                   
024200     PERFORM 9900-HEADING.                                                
024300                                                                          
024400                                                                          
024500 2000-MAINLINE.                                                           
024600     ADD 1 TO C-REQ-CTR.                                                  
024700     MOVE "NO " TO WS-REJECT-SW.                                          
024800     MOVE SPACES TO WS-DISP-TEXT.                                         
024900                                                                          
025000     EVALUATE MAINT-OP-CODE                                               
025100         WHEN "C"                                                         
025200             PERFORM 2100-CREATE                                          
025300         WHEN "A"                                                         
025400             PERFORM 2200-AMEND                                           
025500         WHEN "X"                                                         
025600             PERFORM 2300-CANCEL                                          
025700         WHEN OTHER                                                       
025800             MOVE "YES" TO WS-REJECT-SW                                   
025900             MOVE "UNKNOWN OPERATION CODE" TO WS-DISP-TEXT                
026000     END-EVALUATE.                                                        
026100                                                                          
026200     IF WS-REJECT-SW = "YES"                                              
026300         ADD 1 TO C-REJECT-CTR                                            
026400     END-IF.                                                              
026500                                                                          
026600     PERFORM 2900-OUTPUT.                                                 
026700     PERFORM 9000-READ.                                                   
026800                                                                          
026900                                                                          
027000 2100-CREATE.                                                             
027100*    ACCOUNT MUST EXIST AND BELONG TO THE REQUEST'S USER-ID.              
027200*    CURRENCY IS TAKEN FROM THE ACCOUNT - THIS PROGRAM DOES               
027300*    NO CURRENCY CONVERSION.                                              
027400     PERFORM 2110-ACCT-LOOKUP THRU 2110-EXIT.                             
027500     IF WS-ACCT-FOUND-SW = "NO "                                          
027600         MOVE "YES" TO WS-REJECT-SW                                       
027700         MOVE "ACCOUNT NOT FOUND FOR USER" TO WS-DISP-TEXT                
027800         GO TO 2100-EXIT                                                  
027900     END-IF.                                                              
028000                                                                          
028100     ADD 1 TO WS-TXN-SEQ.                                                 
028200     OPEN EXTEND TRANS-FILE.                                              
028300     STRING "MT" WS-TXN-SEQ DELIMITED BY SIZE INTO TXN-ID.                
028400     MOVE MAINT-USER-ID     TO TXN-USER-ID.                               
028500     MOVE MAINT-ACCT-ID     TO TXN-ACCT-ID.                               
028600     MOVE MAINT-DATE        TO TXN-DATE.                                  
028700     MOVE MAINT-AMOUNT      TO TXN-AMOUNT.                                
028800     MOVE MAINT-CATEGORY-ID TO TXN-CATEGORY-ID.                           
028900     MOVE MAINT-DESC        TO TXN-DESC.                                  
029000     MOVE "N"               TO TXN-RECURRING-FLAG.                        
029100     MOVE "Y"               TO TXN-MANUAL-FLAG.                           
029200     MOVE "C"               TO TXN-STATUS.                                
029300     MOVE "N"               TO TXN-DELETED-FLAG.                          
029400     WRITE TRANS-REC.                                                     
029500     CLOSE TRANS-FILE.                                                    
029600                                                                          
029700     COMPUTE ACCT-BALANCE = ACCT-BALANCE + MAINT-AMOUNT.                  
029800     PERFORM 2120-ACCT-REWRITE THRU 2120-EXIT.                            
029900                                                                          
030000     ADD 1 TO C-CREATE-CTR.                                               
030100     MOVE "TRANSACTION CREATED" TO WS-DISP-TEXT.                          
030200                                                                          
030300 2100-EXIT.                                                               
030400     EXIT.                                                                
030500                                                                          
030600                                                                          
030700 2110-ACCT-LOOKUP.                                                        
030800*    SEQUENTIAL SCAN OF THE ACCOUNT MASTER FOR THE REQUESTED              
030900*    ACCOUNT/USER PAIR.  LEFT POSITIONED FOR 2120-ACCT-REWRITE.           
031000     MOVE "NO " TO WS-ACCT-FOUND-SW WS-EOF-ACCT-SW.                       
031100     OPEN I-O ACCT-FILE.                                                  
031200                                                                          
031300     PERFORM 2111-ACCT-READ.                                              
031400     PERFORM 2112-ACCT-SCAN                                               
031500         UNTIL WS-EOF-ACCT-SW = "YES" OR WS-ACCT-FOUND-SW = "YES".        
031600                                                                          
031700     IF WS-ACCT-FOUND-SW = "NO "                                          
031800         CLOSE ACCT-FILE                                                  
031900     END-IF.                                                              
032000                                                                          
032100 2110-EXIT.                                                               
032200     EXIT.                                                                
032300                                                                          
032400                                                                          
032500 2111-ACCT-READ.                                                          
032600     READ ACCT-FILE                                                       
032700         AT END                                                           
032800             MOVE "YES" TO WS-EOF-ACCT-SW.                                
032900                                                                          
033000                                                                          
033100 2112-ACCT-SCAN.                                                          
033200     IF ACCT-ID = MAINT-ACCT-ID AND ACCT-USER-ID = MAINT-USER-ID          
033300         MOVE "YES" TO WS-ACCT-FOUND-SW                                   
033400     ELSE                                                                 
033500         PERFORM 2111-ACCT-READ                                           
033600     END-IF.                                                              
033700                                                                          
033800                                                                          
033900 2120-ACCT-REWRITE.                                                       
034000     REWRITE ACCT-REC.                                                    
034100     CLOSE ACCT-FILE.                                                     
034200                                                                          
034300 2120-EXIT.                                                               
034400     EXIT.                                                                
034500                                                                          
034600                                                                          
034700 2200-AMEND.                                                              
034800*    ONLY A MANUAL, NOT-DELETED TRANSACTION MAY BE AMENDED.               
034900*    THE ACCOUNT PICKS UP THE DIFFERENCE, NEW AMOUNT LESS OLD.            
035000     PERFORM 2210-TXN-LOOKUP THRU 2210-EXIT.                              
035100     IF WS-TXN-FOUND-SW = "NO "                                           
035200         MOVE "YES" TO WS-REJECT-SW                                       
035300         MOVE "TRANSACTION NOT FOUND" TO WS-DISP-TEXT                     
035400         GO TO 2200-EXIT                                                  
035500     END-IF.                                                              
035600                                                                          
035700     IF TXN-MANUAL-FLAG NOT = "Y" OR TXN-DELETED-FLAG = "Y"               
035800         MOVE "YES" TO WS-REJECT-SW                                       
035900         MOVE "NOT AN AMENDABLE TRANSACTION" TO WS-DISP-TEXT              
036000         CLOSE TRANS-FILE                                                 
036100         GO TO 2200-EXIT                                                  
036200     END-IF.                                                              
036300                                                                          
036400     MOVE TXN-AMOUNT TO C-OLD-AMOUNT.                                     
036500     COMPUTE C-AMOUNT-DIFF = MAINT-AMOUNT - C-OLD-AMOUNT.                 
036600     MOVE MAINT-AMOUNT TO TXN-AMOUNT.                                     
036700     REWRITE TRANS-REC.                                                   
036800     CLOSE TRANS-FILE.                                                    
036900                                                                          
037000     MOVE TXN-ACCT-ID TO MAINT-ACCT-ID.                                   
037100     PERFORM 2110-ACCT-LOOKUP THRU 2110-EXIT.                             
037200     IF WS-ACCT-FOUND-SW = "YES"                                          
037300         COMPUTE ACCT-BALANCE = ACCT-BALANCE + C-AMOUNT-DIFF              
037400         PERFORM 2120-ACCT-REWRITE THRU 2120-EXIT                         
037500     END-IF.                                                              
037600                                                                          
037700     ADD 1 TO C-AMEND-CTR.                                                
037800     MOVE "TRANSACTION AMENDED" TO WS-DISP-TEXT.                          
037900                                                                          
038000 2200-EXIT.                                                               
038100     EXIT.                                                                
038200                                                                          
038300                                                                          
038400 2210-TXN-LOOKUP.                                                         
038500*    SEQUENTIAL SCAN OF THE TRANSACTION MASTER FOR THE                    
038600*    REQUESTED TXN-ID.  LEFT POSITIONED FOR REWRITE.                      
038700     MOVE "NO " TO WS-TXN-FOUND-SW WS-EOF-TRANS-SW.                       
038800     OPEN I-O TRANS-FILE.                                                 
038900                                                                          
039000     PERFORM 2211-TXN-READ.                                               
039100     PERFORM 2212-TXN-SCAN                                                
039200         UNTIL WS-EOF-TRANS-SW = "YES" OR WS-TXN-FOUND-SW = "YES".        
039300                                                                          
039400     IF WS-TXN-FOUND-SW = "NO "                                           
039500         CLOSE TRANS-FILE                                                 
039600     END-IF.                                                              
039700                                                                          
039800 2210-EXIT.                                                               
039900     EXIT.                                                                
040000                                                                          
040100                                                                          
040200 2211-TXN-READ.                                                           
040300     READ TRANS-FILE                                                      
040400         AT END                                                           
040500             MOVE "YES" TO WS-EOF-TRANS-SW.                               
040600                                                                          
040700                                                                          
040800 2212-TXN-SCAN.                                                           
040900     IF TXN-ID = MAINT-TXN-ID                                             
041000         MOVE "YES" TO WS-TXN-FOUND-SW                                    
041100     ELSE                                                                 
041200         PERFORM 2211-TXN-READ                                            
041300     END-IF.                                                              
041400                                                                          
041500                                                                          
041600 2300-CANCEL.                                                             
041700*    ONLY A MANUAL, NOT-ALREADY-DELETED TRANSACTION MAY BE                
041800*    CANCELED.  AN EXPENSE CANCELLATION RAISES THE BALANCE.               
041900     PERFORM 2210-TXN-LOOKUP THRU 2210-EXIT.                              
042000     IF WS-TXN-FOUND-SW = "NO "                                           
042100         MOVE "YES" TO WS-REJECT-SW                                       
042200         MOVE "TRANSACTION NOT FOUND" TO WS-DISP-TEXT                     
042300         GO TO 2300-EXIT                                                  
042400     END-IF.                                                              
042500                                                                          
042600     IF TXN-MANUAL-FLAG NOT = "Y" OR TXN-DELETED-FLAG = "Y"               
042700         MOVE "YES" TO WS-REJECT-SW                                       
042800         MOVE "NOT A CANCELABLE TRANSACTION" TO WS-DISP-TEXT              
042900         CLOSE TRANS-FILE                                                 
043000         GO TO 2300-EXIT                                                  
043100     END-IF.                                                              
043200                                                                          
043300     MOVE "Y" TO TXN-DELETED-FLAG.                                        
043400     MOVE TXN-AMOUNT TO C-OLD-AMOUNT.                                     
043500     REWRITE TRANS-REC.                                                   
043600     CLOSE TRANS-FILE.                                                    
043700                                                                          
043800     MOVE TXN-ACCT-ID TO MAINT-ACCT-ID.                                   
043900     PERFORM 2110-ACCT-LOOKUP THRU 2110-EXIT.                             
044000     IF WS-ACCT-FOUND-SW = "YES"                                          
044100         COMPUTE ACCT-BALANCE = ACCT-BALANCE - C-OLD-AMOUNT               
044200         PERFORM 2120-ACCT-REWRITE THRU 2120-EXIT                         
044300     END-IF.                                                              
044400                                                                          
044500     ADD 1 TO C-CANCEL-CTR.                                               
044600     MOVE "TRANSACTION CANCELED" TO WS-DISP-TEXT.                         
044700                                                                          
044800 2300-EXIT.                                                               
044900     EXIT.                                                                
045000                                                                          
045100                                                                          
045200 2900-OUTPUT.                                                             
045300     EVALUATE MAINT-OP-CODE                                               
045400         WHEN "C"                                                         
045500             MOVE OP-CODE-NAME(1) TO O-OP-NAME                            
045600         WHEN "A"                                                         
045700             MOVE OP-CODE-NAME(2) TO O-OP-NAME                            
045800         WHEN "X"                                                         
045900             MOVE OP-CODE-NAME(3) TO O-OP-NAME                            
046000         WHEN OTHER                                                       
046100             MOVE "UNKNOWN" TO O-OP-NAME                                  
046200     END-EVALUATE.                                                        
046300                                                                          
046400     MOVE MAINT-USER-ID  TO O-USER-ID.                                    
046500     MOVE MAINT-TXN-ID   TO O-TXN-ID.                                     
046600     MOVE MAINT-AMOUNT   TO O-AMOUNT.                                     
046700     MOVE WS-DISP-TEXT   TO O-DISPOSITION.                                
046800                                                                          
046900     WRITE PRTLINE FROM DETAIL-LINE                                       
047000         AFTER ADVANCING 1 LINE                                           
047100         AT EOP                                                           
047200             PERFORM 9900-HEADING.                                        
047300                                                                          
047400                                                                          
047500 3000-CLOSING.                                                            
047600     CLOSE MAINT-FILE.                                                    
047700     PERFORM 3100-GRAND-TOTAL.                                            
047800     CLOSE PRTOUT.                                                        
047900                                                                          
048000                                                                          
048100 3100-GRAND-TOTAL.                                                        
048200     MOVE C-REQ-CTR    TO O-GT-REQ.                                       
048300     MOVE C-CREATE-CTR TO O-GT-CREATE.                                    
048400     MOVE C-AMEND-CTR  TO O-GT-AMEND.                                     
048500     MOVE C-CANCEL-CTR TO O-GT-CANCEL.                                    
048600     MOVE C-REJECT-CTR TO O-GT-REJECT.                                    
048700                                                                          
048800     WRITE PRTLINE FROM GRANDTOTAL-LINE                                   
048900         AFTER ADVANCING 2 LINES.                                         
049000                                                                          
049100                                                                          
049200 9000-READ.                                                               
049300     READ MAINT-FILE                                                      
049400         AT END                                                           
049500             MOVE "NO " TO MORE-RECS.                                     
049600                                                                          
049700                                                                          
049800 9900-HEADING.                                                            
049900     ADD 1 TO C-PCTR.                                                     
050000     MOVE C-PCTR TO O-PCTR.                                               
050100                                                                          
050200     WRITE PRTLINE FROM COMPANY-TITLE                                     
050300         AFTER ADVANCING PAGE.                                            
050400     WRITE PRTLINE FROM COLUMN-HEADING-1                                  
050500         AFTER ADVANCING 2 LINES.                                         
050600     WRITE PRTLINE FROM BLANK-LINE                                        
050700         AFTER ADVANCING 1 LINE.                                          
