000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.          GOALCALC.                                           
000300 AUTHOR.              R. STOKES.                                          
000400 INSTALLATION.        FINOPT DATA PROCESSING CENTER.                      
000500 DATE-WRITTEN.        06/20/88.                                           
000600 DATE-COMPILED.       06/20/88.                                           
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.                   
000800                                                                          
000900***************************************************************           
001000* GOALCALC  -  SAVINGS GOAL PROGRESS AND PLAN CALCULATOR       *          
001100*                                                              *          
001200* SCANS THE GOAL FILE FOR ACTIVE GOALS, COMPUTES PROGRESS      *          
001300* PERCENTAGE, MARKS COMPLETED GOALS, AND FOR EVERY ACTIVE      *          
001400* GOAL NOT YET PAST ITS TARGET DATE BUILDS A SAVINGS PLAN -    *          
001500* REMAINING AMOUNT, MONTHS LEFT, AND MONTHLY SAVING TARGET.    *          
001600***************************************************************           
001700* CHANGE LOG                                                              
001800*---------------------------------------------------------------          
001900* 06/20/88  RSK  INITIAL RELEASE.                                         
002000* 11/14/88  RSK  REQ 0135 - MINIMUM ONE MONTH ON SAVINGS PLAN.            
002100* 05/09/90  TFM  BUG 0224 - PAUSED GOALS COUNTED AS ACTIVE.               
002200* 01/23/92  TFM  REQ 0271 - REWRITE STATUS ON COMPLETION.                 
002300* 09/17/93  DPO  BUG 0307 - TARGET-DATE-PASSED NOT DETECTED               
002400*                WHEN TARGET DATE = RUN DATE.                             
002500* 03/02/96  DPO  REQ 0349 - GOAL MILESTONE NOTIFICATION ADDED.            
002600* 02/11/99  LJF  Y2K RMD 1132 - 4-DIGIT YEAR THROUGHOUT.                  
002700* 10/19/99  LJF  Y2K RMD 1132 - VERIFIED CENTURY BREAKDOWN.               
002800* 08/06/02  MHU  BUG 0433 - LEAP DAY DROPPED FROM DAY COUNT.              
002900* 04/14/06  MHU  REQ 0489 - ZERO-TARGET GOAL NO LONGER ABENDS.            
003000***************************************************************           
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600                                                                          
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT GOAL-FILE ASSIGN TO GOALFILE                                  
004000         ORGANIZATION IS SEQUENTIAL.                                      
004100                                                                          
004200     SELECT NOTF-FILE ASSIGN TO NOTFFILE                                  
004300         ORGANIZATION IS SEQUENTIAL.                                      
004400                                                                          
004500     SELECT PRTOUT ASSIGN TO PRTOUT                                       
004600         ORGANIZATION IS RECORD SEQUENTIAL.                               
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000                                                                          
005100 FD  GOAL-FILE                                                            
005200     LABEL RECORD IS STANDARD                                             
005300     RECORD CONTAINS 100 CHARACTERS                                       
005400     DATA RECORD IS G-REC.                                                
005500                                                                          
005600 01  G-REC.                                                               
005700     05  G-GOAL-ID               PIC X(08).                               
005800     05  G-USER-ID               PIC X(08).                               
005900     05  G-TITLE                 PIC X(20).                               
006000     05  G-TARGET-AMT            PIC S9(09)V99.                           
006100     05  G-CURRENT-AMT           PIC S9(09)V99.                           
006200     05  G-TARGET-DATE           PIC 9(08).                               
006300     05  G-PRIORITY              PIC 9(01).                               
006400     05  G-STATUS                PIC X(01).                               
006500     05  FILLER                  PIC X(32).                               
006600                                                                          
006700 FD  NOTF-FILE                                                            
006800     LABEL RECORD IS STANDARD                                             
006900     RECORD CONTAINS 120 CHARACTERS                                       
007000     DATA RECORD IS NOTF-REC.                                             
007100                                                                          
007200 01  NOTF-REC.                                                            
007300     05  NOTF-ID                 PIC X(08).                               
007400     05  NOTF-USER-ID            PIC X(08).                               
007500     05  NOTF-TYPE               PIC X(02).                               
007600     05  NOTF-TITLE              PIC X(30).                               
007700     05  NOTF-BODY               PIC X(60).                               
007800     05  NOTF-READ-FLAG          PIC X(01).                               
007900     05  FILLER                  PIC X(11).                               
008000                                                                          
008100 FD  PRTOUT                                                               
008200     LABEL RECORD IS OMITTED                                              
008300     RECORD CONTAINS 132 CHARACTERS                                       
008400     LINAGE IS 60 WITH FOOTING AT 55                                      
008500     DATA RECORD IS PRTLINE.                                              
008600                                                                          
008700 01  PRTLINE                     PIC X(132).                              
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000                                                                          
009100 77  MORE-RECS                   PIC XXX     VALUE "YES".                 
009200 77  WS-EVENT-SEQ                PIC 9(06)   VALUE ZERO COMP.             
009300 77  C-PCTR                      PIC 99      VALUE ZERO COMP.             
009400 77  C-GOAL-CTR                  PIC 9(05)   VALUE ZERO COMP.             
009500 77  C-COMPLETE-CTR              PIC 9(05)   VALUE ZERO COMP.             
009600 77  C-PLAN-CTR                  PIC 9(05)   VALUE ZERO COMP.             
009700                                                                          
009800 01  WORK-AREA.                                                           
009900     05  C-PROGRESS-PCT          PIC 9(03)V99 VALUE ZERO.                 
010000     05  C-REMAINING             PIC S9(09)V99 VALUE ZERO.                
010100     05  C-MONTHS-LEFT           PIC 9(05)   VALUE ZERO COMP.             
010200     05  C-MONTHLY-TARGET        PIC S9(09)V99 VALUE ZERO.                
010300     05  C-DAYS-LEFT             PIC S9(07)  VALUE ZERO COMP.             
010400                                                                          
010500 01  RUN-DATE-FLD.                                                        
010600     05  RD-CCYY                 PIC 9(04).                               
010700     05  RD-MM                   PIC 9(02).                               
010800     05  RD-DD                   PIC 9(02).                               
010900                                                                          
011000 01  RUN-DATE-NUM REDEFINES RUN-DATE-FLD                                  
011100                                 PIC 9(08).                               
011200                                                                          
011300 01  I-DATE.                                                              
011400     05  I-CDATE-YEAR            PIC 9(4).                                
011500     05  I-CDATE-MONTH           PIC 99.                                  
011600     05  I-CDATE-DAY             PIC 99.                                  
011700                                                                          
011800 01  TARGET-DATE-FLD.                                                     
011900     05  TD-CCYY                 PIC 9(04).                               
012000     05  TD-MM                   PIC 9(02).                               
012100     05  TD-DD                   PIC 9(02).                               
012200                                                                          
012300 01  TARGET-DATE-NUM REDEFINES TARGET-DATE-FLD                            
012400                                 PIC 9(08).                               
012500                                                                          
012600*    DAY-NUMBER WORK AREAS - USED TWICE, ONCE FOR THE RUN DATE            
012700*    AND ONCE FOR THE GOAL'S TARGET DATE, VIA 2100-DAY-NUMBER.            
012800 01  DAYNUM-WORK.                                                         
012900     05  DN-CCYY                 PIC 9(04)   VALUE ZERO.                  
013000     05  DN-MM                   PIC 9(02)   VALUE ZERO.                  
013100     05  DN-DD                   PIC 9(02)   VALUE ZERO.                  
013200     05  DN-PRIOR-YEAR           PIC 9(04)   VALUE ZERO.                  
013300     05  DN-LEAP-Q               PIC 9(06)   VALUE ZERO COMP.             
013400     05  DN-LEAP-R4              PIC 99      VALUE ZERO COMP.             
013500     05  DN-LEAP-R100            PIC 999     VALUE ZERO COMP.             
013600     05  DN-LEAP-R400            PIC 999     VALUE ZERO COMP.             
013700     05  DN-LEAP-CNT             PIC 9(04)   VALUE ZERO COMP.             
013800     05  DN-4-CNT                PIC 9(04)   VALUE ZERO COMP.             
013900     05  DN-100-CNT              PIC 9(04)   VALUE ZERO COMP.             
014000     05  DN-400-CNT              PIC 9(04)   VALUE ZERO COMP.             
014100     05  DN-THIS-LEAP-SW         PIC XXX     VALUE "NO ".                 
014200     05  DN-DAYS-BEFORE-MO       PIC 9(03)   VALUE ZERO COMP.             
014300     05  DN-RESULT               PIC 9(07)   VALUE ZERO COMP.             
014400                                                                          
014500 01  RUN-DAYNUM                  PIC 9(07)   VALUE ZERO COMP.             
014600 01  TARGET-DAYNUM               PIC 9(07)   VALUE ZERO COMP.             
014700                                                                          
014800 01  COMPANY-TITLE.                                                       
014900     05  FILLER          PIC X(06)   VALUE "DATE:".                       
015000     05  O-MONTH         PIC 99.                                          
015100     05  FILLER          PIC X       VALUE "/".                           
015200     05  O-DAY           PIC 99.                                          
015300     05  FILLER          PIC X       VALUE "/".                           
015400     05  O-YEAR          PIC 9(04).                                       
015500     05  FILLER          PIC X(30)   VALUE SPACES.                        
015600     05  FILLER          PIC X(28)   VALUE                                
015700         "FINOPT NIGHTLY BATCH - GOAL ".                                  
015800     05  FILLER          PIC X(28)   VALUE                                
015900         "PROGRESS AND PLAN CALCULATOR".                                  
016000     05  FILLER          PIC X(16)   VALUE SPACES.                        
016100     05  FILLER          PIC X(06)   VALUE "PAGE:".                       
016200     05  O-PCTR          PIC Z9.                                          
016300                                                                          
016400 01  COLUMN-HEADING-1.                                                    
016500     05  FILLER          PIC X(08)   VALUE "GOAL-ID".                     
016600     05  FILLER          PIC X(06)   VALUE SPACES.                        
016700     05  FILLER          PIC X(05)   VALUE "TITLE".                       
016800     05  FILLER          PIC X(17)   VALUE SPACES.                        
016900     05  FILLER          PIC X(04)   VALUE "PCT.".                        
017000     05  FILLER          PIC X(06)   VALUE SPACES.                        
017100     05  FILLER          PIC X(06)   VALUE "STATUS".                      
017200     05  FILLER          PIC X(04)   VALUE SPACES.                        
017300     05  FILLER          PIC X(06)   VALUE "MONTHS".                      
017400     05  FILLER          PIC X(04)   VALUE SPACES.                        
017500     05  FILLER          PIC X(12)   VALUE "MONTHLY SAVE".                
017600     05  FILLER          PIC X(34)   VALUE SPACES.                        
017700                                                                          
017800 01  DETAIL-LINE.                                                         
017900     05  O-GOAL-ID           PIC X(09).                                   
018000     05  O-GOAL-TITLE        PIC X(21).                                   
018100     05  O-PROGRESS-PCT      PIC ZZ9.99.                                  
018200     05  FILLER              PIC X(02) VALUE SPACES.                      
018300     05  O-GOAL-STATUS       PIC X(10).                                   
018400     05  O-PLAN-TEXT         PIC X(60).                                   
018500     05  FILLER              PIC X(19) VALUE SPACES.                      
018600                                                                          
018700 01  PLAN-TEXT-FIELDS.                                                    
018800     05  PT-MONTHS           PIC ZZ9.                                     
018900     05  PT-DASH             PIC X(03) VALUE " / ".                       
019000     05  PT-MONTHLY          PIC $$$,$$9.99-.                             
019100                                                                          
019200 01  PLAN-TEXT-CHARS REDEFINES PLAN-TEXT-FIELDS                           
019300                                 PIC X(17).                               
019400                                                                          
019500 01  PASSED-TEXT             PIC X(20)                                    
019600         VALUE "TARGET DATE PASSED".                                      
019700                                                                          
019800 01  BLANK-LINE.                                                          
019900     05  FILLER              PIC X(132)  VALUE SPACES.                    
020000                                                                          
020100                                                                          
020200 PROCEDURE DIVISION.                                                      
020300                                                                          
020400 0000-GOALCALC.                                                           
020500     PERFORM 1000-INIT.                                                   
020600     PERFORM 2000-MAINLINE                                                
020700         UNTIL MORE-RECS = "NO ".                                         
020800     PERFORM 3000-CLOSING.                                                
020900     STOP RUN.                                                            
021000                                                                          
021100                                                                          
021200 1000-INIT.                                                               
021300     MOVE FUNCTION CURRENT-DATE TO I-DATE.                                
021400     MOVE I-CDATE-DAY   TO O-DAY   RD-DD.                                 
021500     MOVE I-CDATE-MONTH TO O-MONTH RD-MM.                                 
021600     MOVE I-CDATE-YEAR  TO O-YEAR  RD-CCYY.                               
021700                                                                          
021800     MOVE RD-CCYY TO DN-CCYY.                                             
021900     MOVE RD-MM   TO DN-MM.                                               
022000     MOVE RD-DD   TO DN-DD.                                               
022100     PERFORM 2100-DAY-NUMBER THRU 2100-EXIT.                              
022200     MOVE DN-RESULT TO RUN-DAYNUM.                                        
022300                                                                          
022400     OPEN I-O GOAL-FILE.                                                  
022500     OPEN OUTPUT PRTOUT.                                                  
022600                                                                          
022700     PERFORM 9000-READ.                                                   
022800     PERFORM 9900-HEADING.                                                
022900                                                                          
023000                                                                          
023100 2000-MAINLINE.                                                           
023200     IF G-STATUS = "A"                                                    
023300         ADD 1 TO C-GOAL-CTR                                              
023400         PERFORM 2200-PROGRESS                                            
023500         PERFORM 2300-PLAN                                                
023600         PERFORM 2400-OUTPUT                                              
023700         IF G-STATUS = "C"                                                
023800             REWRITE G-REC                                                
023900         END-IF                                                           
024000     END-IF.                                                              
024100                                                                          
024200     PERFORM 9000-READ.                                                   
024300                                                                          
024400                                                                          
024500 2100-DAY-NUMBER.                                                         
024600*    CONVERTS DN-CCYY/DN-MM/DN-DD INTO A CUMULATIVE DAY COUNT             
024700*    FROM A FIXED EPOCH.  THE DIFFERENCE OF TWO SUCH NUMBERS              
024800*    IS THE NUMBER OF CALENDAR DAYS BETWEEN THE TWO DATES.                
024900*    NO INTRINSIC DATE FUNCTION IS USED - SHOP STANDARD SINCE             
025000*    THE 2002 DAY-COUNT CORRECTION (SEE CHANGE LOG).                      
025100     COMPUTE DN-PRIOR-YEAR = DN-CCYY - 1.                                 
025200                                                                          
025300     DIVIDE DN-PRIOR-YEAR BY 4   GIVING DN-4-CNT                          
025400         REMAINDER DN-LEAP-R4.                                            
025500     DIVIDE DN-PRIOR-YEAR BY 100 GIVING DN-100-CNT                        
025600         REMAINDER DN-LEAP-R100.                                          
025700     DIVIDE DN-PRIOR-YEAR BY 400 GIVING DN-400-CNT                        
025800         REMAINDER DN-LEAP-R400.                                          
025900                                                                          
026000     COMPUTE DN-LEAP-CNT = DN-4-CNT - DN-100-CNT + DN-400-CNT.            
026100                                                                          
026200     PERFORM 2110-THIS-YEAR-LEAP.                                         
026300                                                                          
026400     EVALUATE DN-MM                                                       
026500         WHEN 01                                                          
026600             MOVE 000 TO DN-DAYS-BEFORE-MO                                
026700         WHEN 02                                                          
026800             MOVE 031 TO DN-DAYS-BEFORE-MO                                
026900         WHEN 03                                                          
027000             MOVE 059 TO DN-DAYS-BEFORE-MO                                
027100         WHEN 04                                                          
027200             MOVE 090 TO DN-DAYS-BEFORE-MO                                
027300         WHEN 05                                                          
027400             MOVE 120 TO DN-DAYS-BEFORE-MO                                
027500         WHEN 06                                                          
027600             MOVE 151 TO DN-DAYS-BEFORE-MO                                
027700         WHEN 07                                                          
027800             MOVE 181 TO DN-DAYS-BEFORE-MO                                
027900         WHEN 08                                                          
028000             MOVE 212 TO DN-DAYS-BEFORE-MO                                
028100         WHEN 09                                                          
028200             MOVE 243 TO DN-DAYS-BEFORE-MO                                
028300         WHEN 10                                                          
028400             MOVE 273 TO DN-DAYS-BEFORE-MO                                
028500         WHEN 11                                                          
028600             MOVE 304 TO DN-DAYS-BEFORE-MO                                
028700         WHEN 12                                                          
028800             MOVE 334 TO DN-DAYS-BEFORE-MO                                
028900     END-EVALUATE.                                                        
029000                                                                          
029100     IF DN-THIS-LEAP-SW = "YES" AND DN-MM > 2                             
029200         ADD 1 TO DN-DAYS-BEFORE-MO                                       
029300     END-IF.                                                              
029400                                                                          
029500     COMPUTE DN-RESULT =                                                  
029600         DN-PRIOR-YEAR * 365 + DN-LEAP-CNT +                              
029700         DN-DAYS-BEFORE-MO + DN-DD.                                       
029800                                                                          
029900 2100-EXIT.                                                               
030000     EXIT.                                                                
030100                                                                          
030200                                                                          
030300 2110-THIS-YEAR-LEAP.                                                     
030400     MOVE "NO " TO DN-THIS-LEAP-SW.                                       
030500     DIVIDE DN-CCYY BY 4   GIVING DN-LEAP-Q                               
030600         REMAINDER DN-LEAP-R4.                                            
030700     DIVIDE DN-CCYY BY 100 GIVING DN-LEAP-Q                               
030800         REMAINDER DN-LEAP-R100.                                          
030900     DIVIDE DN-CCYY BY 400 GIVING DN-LEAP-Q                               
031000         REMAINDER DN-LEAP-R400.                                          
031100                                                                          
031200     IF DN-LEAP-R4 = 0                                                    
031300         IF DN-LEAP-R100 NOT = 0                                          
031400             MOVE "YES" TO DN-THIS-LEAP-SW                                
031500         ELSE                                                             
031600             IF DN-LEAP-R400 = 0                                          
031700                 MOVE "YES" TO DN-THIS-LEAP-SW                            
031800             END-IF                                                       
031900         END-IF                                                           
032000     END-IF.                                                              
032100                                                                          
032200                                                                          
032300 2200-PROGRESS.                                                           
032400     IF G-TARGET-AMT = ZERO                                               
032500         MOVE ZERO TO C-PROGRESS-PCT                                      
032600     ELSE                                                                 
032700         COMPUTE C-PROGRESS-PCT ROUNDED =                                 
032800             (G-CURRENT-AMT / G-TARGET-AMT) * 100                         
032900     END-IF.                                                              
033000                                                                          
033100     IF G-CURRENT-AMT NOT < G-TARGET-AMT                                  
033200         MOVE "C" TO G-STATUS                                             
033300         ADD 1 TO C-COMPLETE-CTR                                          
033400         PERFORM 2210-MILESTONE-NOTF                                      
033500     END-IF.                                                              
033600                                                                          
033700                                                                          
033800 2210-MILESTONE-NOTF.                                                     
033900     ADD 1 TO WS-EVENT-SEQ.                                               
034000     STRING "NG" WS-EVENT-SEQ DELIMITED BY SIZE INTO NOTF-ID.             
034100     MOVE G-USER-ID TO NOTF-USER-ID.                                      
034200     MOVE "GM" TO NOTF-TYPE.                                              
034300     MOVE "GOAL MILESTONE" TO NOTF-TITLE.                                 
034400                                                                          
034500     STRING "GOAL " G-TITLE " REACHED " C-PROGRESS-PCT "%"                
034600         DELIMITED BY SIZE INTO NOTF-BODY.                                
034700                                                                          
034800     MOVE "N" TO NOTF-READ-FLAG.                                          
034900                                                                          
035000     OPEN EXTEND NOTF-FILE.                                               
035100     WRITE NOTF-REC.                                                      
035200     CLOSE NOTF-FILE.                                                     
035300                                                                          
035400                                                                          
035500 2300-PLAN.                                                               
035600     MOVE SPACES TO O-PLAN-TEXT.                                          
035700                                                                          
035800     IF G-STATUS = "C"                                                    
035900         GO TO 2300-EXIT                                                  
036000     END-IF.                                                              
036100                                                                          
036200     MOVE G-TARGET-DATE TO TARGET-DATE-FLD.                               
036300     MOVE TD-CCYY TO DN-CCYY.                                             
036400     MOVE TD-MM   TO DN-MM.                                               
036500     MOVE TD-DD   TO DN-DD.                                               
036600     PERFORM 2100-DAY-NUMBER THRU 2100-EXIT.                              
036700     MOVE DN-RESULT TO TARGET-DAYNUM.                                     
036800                                                                          
036900     IF TARGET-DAYNUM NOT > RUN-DAYNUM                                    
037000         MOVE PASSED-TEXT TO O-PLAN-TEXT                                  
037100         GO TO 2300-EXIT                                                  
037200     END-IF.                                                              
037300                                                                          
037400     COMPUTE C-DAYS-LEFT = TARGET-DAYNUM - RUN-DAYNUM.                    
037500     COMPUTE C-REMAINING = G-TARGET-AMT - G-CURRENT-AMT.                  
037600                                                                          
037700     DIVIDE C-DAYS-LEFT BY 30 GIVING C-MONTHS-LEFT.                       
037800     IF C-MONTHS-LEFT < 1                                                 
037900         MOVE 1 TO C-MONTHS-LEFT                                          
038000     END-IF.                                                              
038100                                                                          
038200     COMPUTE C-MONTHLY-TARGET ROUNDED =                                   
038300         C-REMAINING / C-MONTHS-LEFT.                                     
038400                                                                          
038500     MOVE C-MONTHS-LEFT    TO PT-MONTHS.                                  
038600     MOVE C-MONTHLY-TARGET TO PT-MONTHLY.                                 
038700                                                                          
038800     STRING PT-MONTHS PT-DASH PT-MONTHLY                                  
038900         DELIMITED BY SIZE INTO O-PLAN-TEXT.                              
039000                                                                          
039100     ADD 1 TO C-PLAN-CTR.                                                 
039200                                                                          
039300 2300-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600                                                                          
039700 2400-OUTPUT.                                                             
039800     MOVE G-GOAL-ID  TO O-GOAL-ID.                                        
039900     MOVE G-TITLE    TO O-GOAL-TITLE.                                     
040000     MOVE C-PROGRESS-PCT TO O-PROGRESS-PCT.                               
040100                                                                          
040200     EVALUATE G-STATUS                                                    
040300         WHEN "C"                                                         
040400             MOVE "COMPLETED " TO O-GOAL-STATUS                           
040500         WHEN "A"                                                         
040600             MOVE "ACTIVE    " TO O-GOAL-STATUS                           
040700         WHEN OTHER                                                       
040800             MOVE "UNKNOWN   " TO O-GOAL-STATUS                           
040900     END-EVALUATE.                                                        
041000                                                                          
041100     WRITE PRTLINE FROM DETAIL-LINE                                       
041200         AFTER ADVANCING 1 LINE                                           
041300         AT EOP                                                           
041400             PERFORM 9900-HEADING.                                        
041500                                                                          
041600                                                                          
041700 3000-CLOSING.                                                            
041800     PERFORM 3100-GRAND-TOTAL.                                            
041900     CLOSE GOAL-FILE.                                                     
042000     CLOSE PRTOUT.                                                        
042100                                                                          
042200                                                                          
042300 3100-GRAND-TOTAL.                                                        
042400     WRITE PRTLINE FROM BLANK-LINE                                        
042500         AFTER ADVANCING 2 LINES.                                         
042600                                                                          
042700                                                                          
042800 9000-READ.                                                               
042900     READ GOAL-FILE                                                       
043000         AT END                                                           
043100             MOVE "NO " TO MORE-RECS.                                     
043200                                                                          
043300                                                                          
043400 9900-HEADING.                                                            
043500     ADD 1 TO C-PCTR.                                                     
043600     MOVE C-PCTR TO O-PCTR.                                               
043700                                                                          
043800     WRITE PRTLINE FROM COMPANY-TITLE                                     
043900         AFTER ADVANCING PAGE.                                            
044000     WRITE PRTLINE FROM COLUMN-HEADING-1                                  
044100         AFTER ADVANCING 2 LINES.                                         
044200     WRITE PRTLINE FROM BLANK-LINE                                        
044300         AFTER ADVANCING 1 LINE.                                          
